000100*****************************************************************
000200* ZWLAPEC  --  zWLA Parsed Entry Copy.                          *
000300*                                                               *
000400* Working-storage layout for one fully parsed access-log entry. *
000500* Built field-by-field out of LOG-LINE-REC by ZWLA001 paragraphs*
000600* 3100 through 3800, with PLE-BROWSER/PLE-OS supplied by the    *
000700* CALL to ZWLA003.  COPYd into ZWLA001 WORKING-STORAGE and into *
000800* the ZWLA003 LINKAGE SECTION (classifier sees only the raw     *
000900* user-agent and the browser/OS result fields).                 *
001000*                                                               *
001100* Date       UserID   Description                               *
001200* ---------- -------- ----------------------------------------- *
001300* 1988-11-02 CLO      Original copy, split out of ZWLA001 when  *
001400*                     the parse paragraphs were written.        *
001500* 1994-06-14 RJF      Added PLE-TIMESTAMP-NUM REDEFINES so the   *
001600*                     min/max compare in ZWLA001 4000 could     *
001700*                     treat date+time as one comparable value.  *
001800*****************************************************************
001900 01  PARSED-LOG-ENTRY.
002000     02  PLE-IP-ADDR            PIC  X(15) VALUE SPACES.
002100     02  PLE-TIMESTAMP-GRP.
002200         03  PLE-DATE           PIC  9(08) VALUE ZEROES.
002300         03  PLE-TIME           PIC  9(06) VALUE ZEROES.
002400     02  PLE-TIMESTAMP-NUM REDEFINES PLE-TIMESTAMP-GRP
002500                                PIC  9(14).
002600     02  PLE-TIMESTAMP-VALID    PIC  X(01) VALUE 'N'.
002700         88  PLE-TIMESTAMP-OK            VALUE 'Y'.
002800         88  PLE-TIMESTAMP-BAD           VALUE 'N'.
002900     02  PLE-METHOD             PIC  X(07) VALUE SPACES.
003000     02  PLE-PATH               PIC  X(200) VALUE SPACES.
003100     02  PLE-RESPONSE-CODE      PIC  9(03) VALUE ZEROES.
003200     02  PLE-RESPONSE-IS-200    PIC  X(01) VALUE 'N'.
003300         88  PLE-RESPONSE-OK-200         VALUE 'Y'.
003400     02  PLE-RESPONSE-SIZE      PIC  9(09) VALUE ZEROES.
003500     02  PLE-REFERER            PIC  X(200) VALUE SPACES.
003600     02  PLE-USERAGENT-RAW      PIC  X(200) VALUE SPACES.
003700     02  PLE-BROWSER            PIC  X(10) VALUE SPACES.
003800     02  PLE-OS                 PIC  X(10) VALUE SPACES.
003900     02  FILLER                 PIC  X(12) VALUE SPACES.
