000100*****************************************************************
000200* ZWLA001 -- Web Access Log Statistics Driver.                  *
000300*                                                               *
000400* Reads an access log one line at a time, rejects any line      *
000500* over 1024 bytes, parses each remaining line into a            *
000600* PARSED-LOG-ENTRY, classifies the requesting User-Agent by     *
000700* CALLing ZWLA003, and accumulates running traffic, timestamp,  *
000800* distinct-page and operating-system statistics for the whole   *
000900* file.  Prints one STATISTICS-REPORT at end of job.            *
001000*                                                               *
001100* Date       UserID   Description                               *
001200* ---------- -------- ----------------------------------------- *
001300* 1988-11-02 CLO      Original program.  ACCLOG/STATRPT are the *
001400*                     two DD names this job has used since day  *
001500*                     one; this version tracked the branch      *
001600*                     dial-up terminal session log.              *
001700* 1989-03-15 CLO      Added MIN-LINE-LEN/MAX-LINE-LEN tracking   *
001800*                     per request WLA-0009.                     *
001900* 1990-07-22 RJF      Added the distinct-pages table -- 500-     *
002000*                     entry limit matches the group's other      *
002100*                     batch reports.                             *
002200* 1992-02-11 RJF      Added OS-FREQUENCY table and the CALL to   *
002300*                     ZWLA003 for browser/OS classification.     *
002400* 1994-06-14 RJF      Repurposed this job for the NCSA/Apache    *
002500*                     httpd access log now that the storefront   *
002600*                     site is live -- the line format this job   *
002700*                     reads has not otherwise changed.           *
002800* 1994-06-14 RJF      Combined date+time compare via the         *
002900*                     REDEFINES in ZWLAPEC/ZWLASTC instead of    *
003000*                     separate date-then-time IF tests.          *
003100* 1996-02-27 RJF      Fatal-abend message widened -- see the     *
003200*                     change log in ZWLAHDL (ticket WLA-0114).   *
003300* 1998-10-21 DKT      Y2K -- confirmed PLE-DATE/STAT-xxx-DATE     *
003400*                     already carry a 4-digit century (parsed    *
003500*                     CCYY straight out of the log timestamp);   *
003600*                     no windowing or date-expansion logic was   *
003700*                     needed anywhere in this program.            *
003800* 2001-05-03 DKT      Traffic-rate 1-hour floor moved into its   *
003900*                     own paragraph (5000) so the floor is not     *
004000*                     duplicated if a future report needs the      *
004100*                     same rate.                                   *
004200* 2003-09-18 MAH      Widened PLE-PATH/PLE-REFERER/PLE-USERAGENT- *
004300*                     RAW to 200 bytes -- 120 was truncating long  *
004400*                     query strings from the storefront servers.  *
004500* 2004-11-30 MAH      Replaced the in-line scan loops with        *
004600*                     separate scan paragraphs -- this shop does  *
004700*                     not carry in-line PERFORM bodies, and the   *
004800*                     old style was making the listing harder to  *
004900*                     step through on the debugger.               *
005000* 2009-08-04 PNS      Raised STAT-PAGE-COUNT/STAT-OS-COUNT to the  *
005100*                     widths carried in ZWLASTC now instead of     *
005200*                     redeclaring them here -- a site with more    *
005300*                     than 500 distinct pages in a single day's    *
005400*                     log had started silently dropping the        *
005500*                     tail of the page list (ticket WLA-0201).     *
005600* 2013-03-22 PNS      No change to this program -- see the         *
005700*                     ZWLA003 change log for the Yandex/YandexBot  *
005800*                     overlap note; PLE-BROWSER/PLE-OS are simply   *
005900*                     carried through from that CALL as-is.         *
006000* 2015-07-09 RDG      DISPLAY on a failed OPEN now shows the file  *
006100*                     status code along with the DD name -- the    *
006200*                     old message alone was not enough for the      *
006300*                     overnight support desk to tell a missing      *
006400*                     dataset from a DASD problem (ticket WLA-0287).*
006500* 2019-04-02 JWK      No change to this program -- see the ZWLA003 *
006600*                     change log for the added EDG/, FXIOS and      *
006700*                     PRESTO keyword alternates (ticket WLA-0340);  *
006800*                     this driver only ever sees the classified      *
006900*                     PLE-BROWSER value, never the raw string.       *
007000* 2021-11-18 JWK      No change to this program -- see the ZWLA003 *
007100*                     change log for the WIN32/WIN64, generic IOS    *
007200*                     and MAC/OS X/DARWIN keyword work (ticket        *
007300*                     WLA-0358).                                     *
007400* 2023-06-30 RDG      Reviewed HTTP-METHOD-LIST against a week of    *
007500*                     production traffic after an audit question --  *
007600*                     all nine entries are still in active use, no    *
007700*                     table change required (ticket WLA-0371).        *
007800* 2026-08-09 SMT      Corrected four report labels that had drifted   *
007900*                     from the published column headings over the     *
008000*                     years -- SHORTEST/LONGEST LINE now read (CHARS)  *
008100*                     instead of (BYTES), TOTAL ENTRIES reads TOTAL    *
008200*                     ENTRIES PARSED, the page-list heading reads       *
008300*                     EXISTING PAGES instead of DISTINCT PAGES, and     *
008400*                     the OS-distribution line reads PCT= instead of    *
008500*                     PROPORTION= (ticket WLA-0403).  Cosmetic only --  *
008600*                     the column 6000 print literals changed, the        *
008700*                     underlying fields keep their existing names.       *
008800*****************************************************************
008900 IDENTIFICATION DIVISION.
009000 PROGRAM-ID.    ZWLA001.
009100 AUTHOR.        CAROL L ODOM.
009200 INSTALLATION.  DATA CENTER SERVICES - BATCH REPORTING GROUP.
009300 DATE-WRITTEN.  11/02/88.
009400 DATE-COMPILED.
009500 SECURITY.      NONE.
009600
009700 ENVIRONMENT DIVISION.
009800 CONFIGURATION SECTION.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM.
010100
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     SELECT ACCESS-LOG-FILE ASSIGN TO ACCLOG
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS ACCLOG-STATUS.
010700
010800     SELECT STATISTICS-FILE ASSIGN TO STATRPT
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS STATRPT-STATUS.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500* LOG-LINE-TEXT is deliberately declared twice the 1024-byte
011600* limit this job enforces -- a line actually AT the limit has
011700* to fit in the buffer with room to spare so the length check
011800* in 2100 sees the true length instead of a silently truncated
011900* one.  RECORD IS VARYING keeps CURRENT-LINE-LENGTH set to the
012000* real byte count on every READ, which is what 2100 tests.
012100*
012200 FD  ACCESS-LOG-FILE
012300     RECORD IS VARYING IN SIZE FROM 1 TO 2048 CHARACTERS
012400         DEPENDING ON CURRENT-LINE-LENGTH
012500     RECORDING MODE IS V.
012600 01  LOG-LINE-REC.
012700     02  LOG-LINE-TEXT          PIC X(2048).
012800
012900*
013000* STAT-PRINT-REC is supplied whole by WRITE ... FROM out of
013100* PRINT-LINE in WORKING-STORAGE (see 6000-WRITE-REPORT); it
013200* carries no FILLER of its own for the same reason LOG-LINE-REC
013300* above does not -- its full width IS the line being written.
013400*
013500 FD  STATISTICS-FILE
013600     RECORDING MODE IS F.
013700 01  STAT-PRINT-REC             PIC X(132).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 COPY ZWLAPEC.
014200 COPY ZWLASTC.
014300 COPY ZWLAHDL.
014400
014500*
014600* END-OF-FILE-SW/FATAL-CONDITION-SW are the two conditions that
014700* stop the main read loop in the PROCEDURE DIVISION paragraph --
014800* a normal end of file, or the one abend this job recognizes.
014900* ACCLOG-STATUS/STATRPT-STATUS hold the FILE STATUS this shop's
015000* compiler sets on every OPEN/READ/WRITE/CLOSE against the two
015100* files; 1000-INITIALIZE checks both right after OPEN.
015200*
015300 77  END-OF-FILE-SW             PIC X(01) VALUE 'N'.
015400     88  END-OF-FILE                    VALUE 'Y'.
015500 77  FATAL-CONDITION-SW         PIC X(01) VALUE 'N'.
015600     88  FATAL-CONDITION                VALUE 'Y'.
015700 77  ACCLOG-STATUS              PIC X(02) VALUE '00'.
015800     88  ACCLOG-OK                      VALUE '00'.
015900 77  STATRPT-STATUS             PIC X(02) VALUE '00'.
016000     88  STATRPT-OK                      VALUE '00'.
016100 77  ACCESS-LOG-DDNAME          PIC X(08) VALUE 'ACCLOG'.
016200
016300*
016400* LINE-NUMBER is a running count of every line read, right or
016500* wrong, used only to stamp FATAL-LINE-NUMBER if the fatal
016600* condition fires.  SCAN-LINE is the working copy of the
016700* current line that every extract paragraph below scans
016800* character by character; it is re-built fresh out of
016900* LOG-LINE-TEXT by 7000-PROCESS-ONE-LINE ahead of each parse.
017000* WORK-TOKEN/WORK-TOKEN-LEN are the shared scratch pair several
017100* unrelated extract paragraphs borrow in turn for whatever
017200* token they are currently pulling off the line -- none of them
017300* carry a value across a PERFORM boundary into another
017400* paragraph that also uses it.
017500*
017600 77  LINE-NUMBER                PIC 9(09) COMP VALUE ZEROES.
017700 77  CURRENT-LINE-LENGTH        PIC 9(04) COMP VALUE ZEROES.
017800 77  SCAN-LINE                  PIC X(1024) VALUE SPACES.
017900 77  SCAN-IDX                   PIC 9(04) COMP VALUE ZEROES.
018000 77  FIRST-SPACE-POS            PIC 9(04) COMP VALUE ZEROES.
018100 77  WORK-TOKEN                 PIC X(20) VALUE SPACES.
018200 77  WORK-TOKEN-LEN             PIC 9(04) COMP VALUE ZEROES.
018300 77  IP-TOKEN-VALID-SW          PIC X(01) VALUE 'N'.
018400     88  IP-TOKEN-VALID                 VALUE 'Y'.
018500 77  DOT-COUNT                  PIC 9(02) COMP VALUE ZEROES.
018600
018700*
018800* The BRACKET-xxx-POS/TIMESTAMP-xxx/TS-xxx/MONTH-xxx fields
018900* below are all scratch for 3200-EXTRACT-TIMESTAMP and its
019000* sub-paragraphs; none of them is read anywhere outside that
019100* one call chain.
019200*
019300 77  BRACKET-OPEN-POS           PIC 9(04) COMP VALUE ZEROES.
019400 77  BRACKET-CLOSE-POS          PIC 9(04) COMP VALUE ZEROES.
019500 77  TIMESTAMP-TEXT             PIC X(40) VALUE SPACES.
019600 77  TIMESTAMP-LEN              PIC 9(02) COMP VALUE ZEROES.
019700 77  TS-DAY                     PIC 9(02) VALUE ZEROES.
019800 77  TS-YEAR                    PIC 9(04) VALUE ZEROES.
019900 77  TS-HOUR                    PIC 9(02) VALUE ZEROES.
020000 77  TS-MIN                     PIC 9(02) VALUE ZEROES.
020100 77  TS-SEC                     PIC 9(02) VALUE ZEROES.
020200 77  MONTH-ABBREV               PIC X(03) VALUE SPACES.
020300 77  MONTH-NUMBER               PIC 9(02) VALUE ZEROES.
020400
020500*
020600* REQ-QUOTE1-POS/REQ-QUOTE2-POS mark the opening and closing
020700* quote of the request field ('GET /path HTTP/1.0') and are
020800* set once by 3310, then read by every one of 3300/3400/3500/
020900* 3600 -- this is the one piece of scratch storage that
021000* deliberately does carry across several extract paragraphs,
021100* since re-finding the same two quote positions four times
021200* over would be wasted work on every single line.
021300*
021400 77  REQ-QUOTE1-POS             PIC 9(04) COMP VALUE ZEROES.
021500 77  REQ-QUOTE2-POS             PIC 9(04) COMP VALUE ZEROES.
021600 77  METHOD-CANDIDATE           PIC X(07) VALUE SPACES.
021700 77  METHOD-END-POS             PIC 9(04) COMP VALUE ZEROES.
021800 77  AFTER-REQUEST-PTR          PIC 9(04) COMP VALUE ZEROES.
021900 77  NUMERIC-TOKEN-VALID-SW     PIC X(01) VALUE 'N'.
022000     88  NUMERIC-TOKEN-VALID            VALUE 'Y'.
022100
022200*
022300* UA-xxx-POS/REF-xxx-POS are the four trailing quote positions
022400* 3710-FIND-TRAILING-QUOTES locates by scanning backward from
022500* the end of the line; TRAILING-QUOTE-COUNT is how many of the
022600* four it actually found before running off the front of the
022700* line.
022800*
022900 77  UA-CLOSE-POS               PIC 9(04) COMP VALUE ZEROES.
023000 77  UA-OPEN-POS                PIC 9(04) COMP VALUE ZEROES.
023100 77  REF-CLOSE-POS              PIC 9(04) COMP VALUE ZEROES.
023200 77  REF-OPEN-POS               PIC 9(04) COMP VALUE ZEROES.
023300 77  TRAILING-QUOTE-COUNT       PIC 9(02) COMP VALUE ZEROES.
023400
023500*
023600* PAGE-FOUND-SW/OS-FOUND-SW are the found/not-found flags the
023700* two break-table scans (4101, 4201) leave set for their caller
023800* to test.
023900*
024000 77  PAGE-FOUND-SW              PIC X(01) VALUE 'N'.
024100     88  PAGE-FOUND                     VALUE 'Y'.
024200 77  OS-FOUND-SW                PIC X(01) VALUE 'N'.
024300     88  OS-FOUND                       VALUE 'Y'.
024400
024500*
024600* Everything from here down through ELAPSED-SECONDS belongs to
024700* the traffic-rate computation in 5000/5010/5020 -- the
024800* JD-xxx fields are the Fliegel & Van Flandern Julian-day
024900* formula's own intermediate terms, named to match the
025000* published formula rather than this shop's usual naming habits
025100* so the arithmetic in 5010 can be checked line-for-line against
025200* the reference if it is ever questioned.
025300*
025400 77  ELAPSED-HOURS              PIC 9(09) COMP VALUE ZEROES.
025500 77  JD-YEAR                    PIC 9(04) VALUE ZEROES.
025600 77  JD-MONTH                   PIC 9(02) VALUE ZEROES.
025700 77  JD-DAY                     PIC 9(02) VALUE ZEROES.
025800 77  JD-NUMBER                  PIC 9(09) COMP VALUE ZEROES.
025900 77  JD-A                       PIC S9(09) COMP VALUE ZEROES.
026000 77  JD-B                       PIC S9(09) COMP VALUE ZEROES.
026100 77  JD-C                       PIC S9(09) COMP VALUE ZEROES.
026200 77  JD-D                       PIC S9(09) COMP VALUE ZEROES.
026300 77  JD-D1                      PIC S9(09) COMP VALUE ZEROES.
026400 77  MIN-JULIAN-DAY             PIC 9(09) COMP VALUE ZEROES.
026500 77  MAX-JULIAN-DAY             PIC 9(09) COMP VALUE ZEROES.
026600 77  ELAPSED-DAYS               PIC S9(09) COMP VALUE ZEROES.
026700 77  MIN-HH                     PIC 9(02) VALUE ZEROES.
026800 77  MIN-MM                     PIC 9(02) VALUE ZEROES.
026900 77  MIN-SS                     PIC 9(02) VALUE ZEROES.
027000 77  MAX-HH                     PIC 9(02) VALUE ZEROES.
027100 77  MAX-MM                     PIC 9(02) VALUE ZEROES.
027200 77  MAX-SS                     PIC 9(02) VALUE ZEROES.
027300 77  MIN-DAY-SECONDS            PIC S9(09) COMP VALUE ZEROES.
027400 77  MAX-DAY-SECONDS            PIC S9(09) COMP VALUE ZEROES.
027500 77  ELAPSED-SECONDS            PIC S9(09) COMP VALUE ZEROES.
027600
027700*
027800* MONTH-NAME-TABLE is loaded from a single VALUE literal and
027900* re-viewed as a 12-entry table -- the usual way this shop
028000* builds a fixed lookup table without a separate load paragraph.
028100*
028200 01  MONTH-NAME-LIST VALUE 'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
028300     02  FILLER                 PIC X(36).
028400 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LIST.
028500     02  MONTH-NAME-ENTRY       PIC X(03) OCCURS 12 TIMES
028600                                INDEXED BY MON-IDX.
028700
028800*
028900* HTTP-METHOD-LIST is the same fixed-literal/REDEFINES trick as
029000* MONTH-NAME-LIST above, one fixed-width entry per recognized
029100* method; 3330-VALIDATE-METHOD SEARCHes HTTP-METHOD-ENTRY
029200* against this list and leaves PLE-METHOD as "UNKNOWN" on a
029300* SEARCH AT END.  The nine entries are every method this shop's
029400* storefront servers have ever actually logged; there is no
029500* CONNECT traffic on this particular site but the entry has
029600* been left in since it cost nothing to carry.
029700*
029800 01  HTTP-METHOD-LIST.
029900     02  FILLER                 PIC X(07) VALUE 'GET    '.
030000     02  FILLER                 PIC X(07) VALUE 'POST   '.
030100     02  FILLER                 PIC X(07) VALUE 'PUT    '.
030200     02  FILLER                 PIC X(07) VALUE 'DELETE '.
030300     02  FILLER                 PIC X(07) VALUE 'HEAD   '.
030400     02  FILLER                 PIC X(07) VALUE 'OPTIONS'.
030500     02  FILLER                 PIC X(07) VALUE 'PATCH  '.
030600     02  FILLER                 PIC X(07) VALUE 'TRACE  '.
030700     02  FILLER                 PIC X(07) VALUE 'CONNECT'.
030800 01  HTTP-METHOD-TABLE REDEFINES HTTP-METHOD-LIST.
030900     02  HTTP-METHOD-ENTRY      PIC X(07) OCCURS 9 TIMES
031000                                INDEXED BY METHOD-IDX.
031100
031200*
031300* REPORT-EDIT-AREA holds one numeric-edited picture per report
031400* figure; 6000-WRITE-REPORT and its sub-paragraphs MOVE the raw
031500* COMP/COMP-3 working-storage value into the matching ED-xxx
031600* field immediately before STRINGing it into PRINT-TEXT, the
031700* same one-field-at-a-time habit this shop's other batch reports
031800* use instead of a single combined edit record.
031900*
032000 01  REPORT-EDIT-AREA.
032100     02  ED-TOTAL-LINES         PIC Z(8)9.
032200     02  ED-MIN-LINE-LEN        PIC Z(4)9.
032300     02  ED-MAX-LINE-LEN        PIC Z(4)9.
032400     02  ED-ENTRY-COUNT         PIC Z(8)9.
032500     02  ED-TOTAL-TRAFFIC       PIC Z(14)9.
032600     02  ED-TRAFFIC-RATE        PIC Z(12)9.99.
032700     02  ED-PAGE-COUNT          PIC ZZ9.
032800     02  ED-OS-COUNT            PIC Z(8)9.
032900     02  ED-OS-PROPORTION       PIC Z.9999.
033000     02  FILLER                 PIC X(20) VALUE SPACES.
033100
033200*
033300* PRINT-LINE is the WRITE...FROM source for STAT-PRINT-REC; the
033400* report is never wider than the 120-byte PRINT-TEXT field plus
033500* trailing FILLER, well inside STAT-PRINT-REC's 132 bytes, so
033600* every write pads out to a uniform line width on the file.
033700*
033800 01  PRINT-LINE.
033900     02  PRINT-TEXT             PIC X(120) VALUE SPACES.
034000     02  FILLER                 PIC X(12) VALUE SPACES.
034100
034200 PROCEDURE DIVISION.
034300*
034400* Mainline: initialize, read-and-process every line on the
034500* file, then either blow up with the one fatal message this job
034600* knows how to print, or finish the traffic-rate and OS-
034700* proportion math and print the report.  9000-TERMINATE always
034800* runs, fatal condition or not, so both files are always closed
034900* cleanly before STOP RUN.
035000*
035100     PERFORM 1000-INITIALIZE            THRU 1000-EXIT.
035200     PERFORM 7000-PROCESS-ONE-LINE       THRU 7000-EXIT
035300             WITH TEST BEFORE
035400             UNTIL END-OF-FILE OR FATAL-CONDITION.
035500     IF FATAL-CONDITION
035600         PERFORM 9800-FATAL-LINE-TOO-LONG THRU 9800-EXIT
035700     ELSE
035800         PERFORM 5000-COMPUTE-TRAFFIC-RATE   THRU 5000-EXIT
035900         PERFORM 5100-COMPUTE-OS-PROPORTIONS THRU 5100-EXIT
036000         PERFORM 6000-WRITE-REPORT           THRU 6000-EXIT
036100     END-IF.
036200     PERFORM 9000-TERMINATE             THRU 9000-EXIT.
036300     STOP RUN.
036400
036500*
036600* Opens both files, checks both OPEN results the same way this
036700* shop checks every OPEN (test the 88-level, DISPLAY and abend
036800* on failure), then clears every accumulator this run needs
036900* before priming the loop with the first READ -- 7000-PROCESS-
037000* ONE-LINE never issues the READ that gets it started; that
037100* first record has to already be sitting in LOG-LINE-REC by the
037200* time the PERFORM UNTIL in the mainline tests END-OF-FILE for
037300* the first time.
037400*
037500 1000-INITIALIZE.
037600     MOVE SPACES TO LOG-LINE-REC.
037700     OPEN INPUT ACCESS-LOG-FILE.
037800     IF NOT ACCLOG-OK
037900         DISPLAY 'ZWLA001 FATAL -- OPEN FAILED ON ACCLOG, '
038000                 'STATUS=' ACCLOG-STATUS
038100         MOVE 16 TO RETURN-CODE
038200         STOP RUN
038300     END-IF.
038400     OPEN OUTPUT STATISTICS-FILE.
038500     IF NOT STATRPT-OK
038600         DISPLAY 'ZWLA001 FATAL -- OPEN FAILED ON STATRPT, '
038700                 'STATUS=' STATRPT-STATUS
038800         MOVE 16 TO RETURN-CODE
038900         STOP RUN
039000     END-IF.
039100     MOVE 'N' TO END-OF-FILE-SW.
039200     MOVE 'N' TO FATAL-CONDITION-SW.
039300     MOVE ZEROES TO LINE-NUMBER.
039400     MOVE 99999 TO STAT-MIN-LINE-LEN.
039500     MOVE ZEROES TO STAT-MAX-LINE-LEN.
039600     MOVE ZEROES TO STAT-TOTAL-LINES.
039700     MOVE ZEROES TO STAT-ENTRY-COUNT.
039800     MOVE ZEROES TO STAT-TOTAL-TRAFFIC.
039900     MOVE ZEROES TO STAT-PAGE-COUNT.
040000     MOVE ZEROES TO STAT-OS-COUNT.
040100     MOVE 'N' TO STAT-TIMESTAMP-SET.
040200     MOVE ZEROES TO STAT-MIN-TIMESTAMP-NUM.
040300     MOVE ZEROES TO STAT-MAX-TIMESTAMP-NUM.
040400     PERFORM 2000-READ-ACCESS-LOG       THRU 2000-EXIT.
040500 1000-EXIT.
040600     EXIT.
040700
040800*
040900* Runs once per line already sitting in LOG-LINE-REC: rebuild
041000* SCAN-LINE from LOG-LINE-TEXT at the current line's real
041100* length (CURRENT-LINE-LENGTH, set by the READ's RECORD IS
041200* VARYING clause), parse it, fold it into the running totals,
041300* then read the next line for the next time around.  SCAN-LINE
041400* is cleared to spaces first so a shorter line this time does
041500* not leave trailing characters from a longer line last time.
041600*
041700 7000-PROCESS-ONE-LINE.
041800     MOVE SPACES TO SCAN-LINE.
041900     MOVE LOG-LINE-TEXT(1:CURRENT-LINE-LENGTH) TO
042000             SCAN-LINE(1:CURRENT-LINE-LENGTH).
042100     PERFORM 3000-PARSE-LOG-LINE          THRU 3000-EXIT.
042200     PERFORM 4000-ACCUMULATE-STATISTICS   THRU 4000-EXIT.
042300     PERFORM 2000-READ-ACCESS-LOG         THRU 2000-EXIT.
042400 7000-EXIT.
042500     EXIT.
042600
042700*
042800* Unit 1 -- line-length validation.  Every line read is counted
042900* toward STAT-TOTAL-LINES and measured for the shortest/longest-
043000* line figures on the report; a line over the 1024-byte limit
043100* instead sets FATAL-CONDITION-SW and stops the read loop cold
043200* (see 2100 below and 9800-FATAL-LINE-TOO-LONG).
043300*
043400 2000-READ-ACCESS-LOG.
043500*    a normal AT END just sets the loop-exit flag; anything
043600*    read successfully goes straight to the length check below
043700*    before this job counts it as a usable line.
043800     READ ACCESS-LOG-FILE
043900         AT END
044000             MOVE 'Y' TO END-OF-FILE-SW
044100         NOT AT END
044200             PERFORM 2100-CHECK-LINE-LENGTH THRU 2100-EXIT
044300     END-READ.
044400 2000-EXIT.
044500     EXIT.
044600
044700 2100-CHECK-LINE-LENGTH.
044800*    LINE-NUMBER counts every line read, fatal or not, so the
044900*    abend message (9800 below) can report exactly which line
045000*    of the input file tripped the limit.
045100     ADD 1 TO LINE-NUMBER.
045200     IF CURRENT-LINE-LENGTH > 1024
045300         MOVE 'Y'                 TO FATAL-CONDITION-SW
045400         MOVE LINE-NUMBER         TO FATAL-LINE-NUMBER
045500         MOVE CURRENT-LINE-LENGTH TO FATAL-LINE-LENGTH
045600     ELSE
045700         ADD 1 TO STAT-TOTAL-LINES
045800         PERFORM 2200-TRACK-LINE-LENGTH THRU 2200-EXIT
045900     END-IF.
046000 2100-EXIT.
046100     EXIT.
046200
046300*
046400* Running shortest/longest-line figures; STAT-MIN-LINE-LEN
046500* starts 1000-INITIALIZE at 99999 specifically so the very
046600* first line read always replaces it.
046700*
046800 2200-TRACK-LINE-LENGTH.
046900     IF CURRENT-LINE-LENGTH < STAT-MIN-LINE-LEN
047000         MOVE CURRENT-LINE-LENGTH TO STAT-MIN-LINE-LEN
047100     END-IF.
047200     IF CURRENT-LINE-LENGTH > STAT-MAX-LINE-LEN
047300         MOVE CURRENT-LINE-LENGTH TO STAT-MAX-LINE-LEN
047400     END-IF.
047500 2200-EXIT.
047600     EXIT.
047700
047800*
047900* Unit 2 -- access-log record parser.  Breaks SCAN-LINE into the
048000* seven PARSED-LOG-ENTRY fields the rest of the job runs on:
048100* IP address, timestamp, HTTP method, path, response code,
048200* response size, and the referer/user-agent pair.  Each piece is
048300* scanned independently off SCAN-LINE and CURRENT-LINE-LENGTH --
048400* a field this shop's access-log format omits or garbles leaves
048500* its PARSED-LOG-ENTRY field at a documented default rather than
048600* aborting the line.
048700*
048800 3000-PARSE-LOG-LINE.
048900*    the extract paragraphs below run strictly in this order --
049000*    3300/3400 depend on the quote positions 3310 leaves behind,
049100*    and 3500/3600 both depend on REQ-QUOTE2-POS from the same
049200*    place, so do not reorder this list.
049300
049400     PERFORM 3100-EXTRACT-IP-ADDR         THRU 3100-EXIT.
049500     PERFORM 3200-EXTRACT-TIMESTAMP       THRU 3200-EXIT.
049600     PERFORM 3300-EXTRACT-METHOD          THRU 3300-EXIT.
049700     PERFORM 3400-EXTRACT-PATH            THRU 3400-EXIT.
049800     PERFORM 3500-EXTRACT-RESP-CODE       THRU 3500-EXIT.
049900     PERFORM 3600-EXTRACT-RESP-SIZE       THRU 3600-EXIT.
050000     PERFORM 3700-EXTRACT-REF-UA          THRU 3700-EXIT.
050100     PERFORM 3800-EXTRACT-USERAGENT       THRU 3800-EXIT.
050200 3000-EXIT.
050300     EXIT.
050400
050500*
050600* IP address is the first whitespace-delimited token on the
050700* line, accepted only if it parses as four numeric groups
050800* separated by three dots (3120 below counts the dots and
050900* checks every other character is numeric).  A log line that
051000* does not start that way -- a malformed line, or a line from
051100* some other source feeding this job by mistake -- leaves
051200* PLE-IP-ADDR at its "Unknown" default rather than stopping
051300* the run.
051400*
051500 3100-EXTRACT-IP-ADDR.
051600     MOVE 'Unknown' TO PLE-IP-ADDR.
051700     PERFORM 3110-FIND-FIRST-SPACE        THRU 3110-EXIT.
051800     IF FIRST-SPACE-POS > 1 AND FIRST-SPACE-POS <= 21
051900         MOVE SPACES TO WORK-TOKEN
052000         MOVE FIRST-SPACE-POS - 1  TO WORK-TOKEN-LEN
052100         MOVE SCAN-LINE(1:WORK-TOKEN-LEN) TO WORK-TOKEN
052200         PERFORM 3120-VALIDATE-IP-TOKEN   THRU 3120-EXIT
052300         IF IP-TOKEN-VALID
052400             MOVE WORK-TOKEN(1:WORK-TOKEN-LEN) TO PLE-IP-ADDR
052500         END-IF
052600     END-IF.
052700 3100-EXIT.
052800     EXIT.
052900
053000*
053100* Scans for the first space on the line -- the boundary between
053200* the IP-address token and whatever follows it.  A line with no
053300* space at all (vanishingly rare, but not impossible on a
053400* corrupted line) is treated as if the space were one position
053500* past the end, so the whole line becomes the candidate token
053600* and almost certainly fails the length/dot-count check in 3120.
053700*
053800 3110-FIND-FIRST-SPACE.
053900     MOVE ZEROES TO FIRST-SPACE-POS.
054000     PERFORM 3111-TEST-CHAR-FOR-SPACE
054100             VARYING SCAN-IDX FROM 1 BY 1
054200             UNTIL SCAN-IDX > CURRENT-LINE-LENGTH
054300                OR FIRST-SPACE-POS > 0.
054400     IF FIRST-SPACE-POS = 0
054500         COMPUTE FIRST-SPACE-POS = CURRENT-LINE-LENGTH + 1
054600     END-IF.
054700 3110-EXIT.
054800     EXIT.
054900
055000*    one character of the VARYING scan in 3110 above.
055100 3111-TEST-CHAR-FOR-SPACE.
055200     IF SCAN-LINE(SCAN-IDX:1) = SPACE
055300         MOVE SCAN-IDX TO FIRST-SPACE-POS
055400     END-IF.
055500
055600*
055700* A candidate IP token passes only if it is between 7 and 15
055800* characters (the shortest possible dotted-quad, "1.1.1.1", to
055900* the longest, "255.255.255.255") and contains exactly three
056000* dots with every other character numeric (3121 below checks
056100* one character at a time).  This is a shape check, not a
056200* range check -- "999.999.999.999" passes it the same as a real
056300* address would, since the field is stored as the literal text
056400* off the log line, not converted to a numeric value anywhere.
056500*
056600 3120-VALIDATE-IP-TOKEN.
056700     MOVE 'Y' TO IP-TOKEN-VALID-SW.
056800     MOVE ZEROES TO DOT-COUNT.
056900     IF WORK-TOKEN-LEN < 7 OR WORK-TOKEN-LEN > 15
057000         MOVE 'N' TO IP-TOKEN-VALID-SW
057100     ELSE
057200         PERFORM 3121-TEST-IP-CHAR
057300                 VARYING SCAN-IDX FROM 1 BY 1
057400                 UNTIL SCAN-IDX > WORK-TOKEN-LEN
057500         IF DOT-COUNT NOT = 3
057600             MOVE 'N' TO IP-TOKEN-VALID-SW
057700         END-IF
057800     END-IF.
057900 3120-EXIT.
058000     EXIT.
058100
058200*    one character of the VARYING scan in 3120 above.
058300 3121-TEST-IP-CHAR.
058400     IF WORK-TOKEN(SCAN-IDX:1) = '.'
058500         ADD 1 TO DOT-COUNT
058600     ELSE
058700         IF WORK-TOKEN(SCAN-IDX:1) NOT NUMERIC
058800             MOVE 'N' TO IP-TOKEN-VALID-SW
058900         END-IF
059000     END-IF.
059100
059200*
059300* Timestamp is the bracketed "dd/MMM/yyyy:HH:mm:ss +ZZZZ" field
059400* further along the line; the UTC offset after the colon is
059500* read into TIMESTAMP-TEXT along with everything else but is
059600* never examined -- this report has never needed to convert
059700* zones, only to compare one stamp against another, and every
059800* stamp in a given log carries the same offset.  A missing or
059900* unparsable bracket is a parse error for THIS FIELD ONLY: the
060000* rest of the entry is still accumulated (traffic, page, OS
060100* counts all still run) but the line is left out of the
060200* earliest/latest-request compare in 4000-ACCUMULATE-STATISTICS,
060300* which tests PLE-TIMESTAMP-OK before touching either bound.
060400* This is a known, deliberate difference from how the original
060600*
060700 3200-EXTRACT-TIMESTAMP.
060800     MOVE 'N' TO PLE-TIMESTAMP-VALID.
060900     MOVE ZEROES TO PLE-DATE.
061000     MOVE ZEROES TO PLE-TIME.
061100     PERFORM 3210-FIND-BRACKETS           THRU 3210-EXIT.
061200     IF BRACKET-OPEN-POS > 0
061300             AND BRACKET-CLOSE-POS > BRACKET-OPEN-POS
061400         COMPUTE TIMESTAMP-LEN =
061500             BRACKET-CLOSE-POS - BRACKET-OPEN-POS - 1
061600         IF TIMESTAMP-LEN > 0 AND TIMESTAMP-LEN <= 40
061700             MOVE SPACES TO TIMESTAMP-TEXT
061800             MOVE SCAN-LINE(BRACKET-OPEN-POS + 1:TIMESTAMP-LEN)
061900                     TO TIMESTAMP-TEXT
062000             PERFORM 3220-PARSE-TIMESTAMP THRU 3220-EXIT
062100         END-IF
062200     END-IF.
062300 3200-EXIT.
062400     EXIT.
062500
062600*
062700* Finds the opening "[" and, if one was found, the first "]"
062800* after it.  No attempt is made to verify there is exactly one
062900* bracketed field on the line -- the first matching pair is
063000* taken as the timestamp, which has always been true of every
063100* log line this job has ever seen.
063200*
063300 3210-FIND-BRACKETS.
063400     MOVE ZEROES TO BRACKET-OPEN-POS.
063500     MOVE ZEROES TO BRACKET-CLOSE-POS.
063600     PERFORM 3211-TEST-CHAR-FOR-OPEN-BRKT
063700             VARYING SCAN-IDX FROM 1 BY 1
063800             UNTIL SCAN-IDX > CURRENT-LINE-LENGTH
063900                OR BRACKET-OPEN-POS > 0.
064000     IF BRACKET-OPEN-POS > 0
064100         PERFORM 3212-TEST-CHAR-FOR-CLOS-BRKT
064200                 VARYING SCAN-IDX FROM BRACKET-OPEN-POS + 1 BY 1
064300                 UNTIL SCAN-IDX > CURRENT-LINE-LENGTH
064400                    OR BRACKET-CLOSE-POS > 0
064500     END-IF.
064600 3210-EXIT.
064700     EXIT.
064800
064900*    one character of the first VARYING scan in 3210 above.
065000 3211-TEST-CHAR-FOR-OPEN-BRKT.
065100     IF SCAN-LINE(SCAN-IDX:1) = '['
065200         MOVE SCAN-IDX TO BRACKET-OPEN-POS
065300     END-IF.
065400
065500*    one character of the second VARYING scan in 3210 above.
065600 3212-TEST-CHAR-FOR-CLOS-BRKT.
065700     IF SCAN-LINE(SCAN-IDX:1) = ']'
065800         MOVE SCAN-IDX TO BRACKET-CLOSE-POS
065900     END-IF.
066000
066100*
066200* The bracketed text must be exactly 26 characters -- the fixed
066300* width of "dd/MMM/yyyy:HH:mm:ss +ZZZZ" -- with slashes and
066400* colons in the right places, before any of it is trusted; the
066500* month abbreviation is then looked up in 3230 below, and the
066600* whole stamp is rejected (PLE-TIMESTAMP-VALID stays 'N') if the
066700* month does not match any of the twelve or any of the five
066800* numeric pieces is not actually numeric, even though the shape
066900* check above passed.
067000*
067100 3220-PARSE-TIMESTAMP.
067200     IF TIMESTAMP-LEN = 26
067300         IF TIMESTAMP-TEXT(3:1) = '/' AND TIMESTAMP-TEXT(7:1) = '/'
067400            AND TIMESTAMP-TEXT(12:1) = ':'
067500            AND TIMESTAMP-TEXT(15:1) = ':'
067600            AND TIMESTAMP-TEXT(18:1) = ':'
067700             MOVE TIMESTAMP-TEXT(1:2)  TO TS-DAY
067800             MOVE TIMESTAMP-TEXT(4:3)  TO MONTH-ABBREV
067900             MOVE TIMESTAMP-TEXT(8:4)  TO TS-YEAR
068000             MOVE TIMESTAMP-TEXT(13:2) TO TS-HOUR
068100             MOVE TIMESTAMP-TEXT(16:2) TO TS-MIN
068200             MOVE TIMESTAMP-TEXT(19:2) TO TS-SEC
068300             PERFORM 3230-LOOKUP-MONTH THRU 3230-EXIT
068400             IF MONTH-NUMBER > 0
068500                AND TS-DAY IS NUMERIC AND TS-YEAR IS NUMERIC
068600                AND TS-HOUR IS NUMERIC AND TS-MIN IS NUMERIC
068700                AND TS-SEC IS NUMERIC
068800                 MOVE 'Y' TO PLE-TIMESTAMP-VALID
068900                 COMPUTE PLE-DATE =
069000                     TS-YEAR * 10000 + MONTH-NUMBER * 100 + TS-DAY
069100                 COMPUTE PLE-TIME =
069200                     TS-HOUR * 10000 + TS-MIN * 100 + TS-SEC
069300             END-IF
069400         END-IF
069500     END-IF.
069600 3220-EXIT.
069700     EXIT.
069800
069900*
070000* Upper-cases the 3-letter month abbreviation and SEARCHes it
070100* against MONTH-NAME-TABLE; MON-IDX on a match becomes the
070200* 1-12 month number, and MONTH-NUMBER comes back zero on a
070300* SEARCH AT END, which 3220 above treats as an invalid stamp.
070400*
070500 3230-LOOKUP-MONTH.
070600     INSPECT MONTH-ABBREV CONVERTING
070700             'abcdefghijklmnopqrstuvwxyz'
070800             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
070900     MOVE ZEROES TO MONTH-NUMBER.
071000     SET MON-IDX TO 1.
071100     SEARCH MONTH-NAME-ENTRY
071200         AT END
071300             MOVE ZEROES TO MONTH-NUMBER
071400         WHEN MONTH-NAME-ENTRY(MON-IDX) = MONTH-ABBREV
071500             SET MONTH-NUMBER TO MON-IDX
071600     END-SEARCH.
071700 3230-EXIT.
071800     EXIT.
071900
072000*
072100* HTTP method is the run of uppercase letters immediately
072200* inside the opening quote of the request field (the first
072300* quoted string on the line, found by 3310 below).  3320 takes
072400* at most 7 characters -- long enough for every method this
072500* table recognizes -- and 3330 looks the candidate up against
072600* HTTP-METHOD-TABLE; anything not on that list, including an
072700* empty candidate, reports as "UNKNOWN" rather than whatever
072800* garbage happened to follow the quote.
072900*
073000 3300-EXTRACT-METHOD.
073100     MOVE 'UNKNOWN' TO PLE-METHOD.
073200     PERFORM 3310-FIND-REQUEST-QUOTES     THRU 3310-EXIT.
073300     IF REQ-QUOTE1-POS > 0
073400         PERFORM 3320-SCAN-METHOD-TOKEN    THRU 3320-EXIT
073500         PERFORM 3330-VALIDATE-METHOD      THRU 3330-EXIT
073600     END-IF.
073700 3300-EXIT.
073800     EXIT.
073900
074000*
074100* Locates the opening and closing quote of the request field.
074200* If the line never has a first quote at all REQ-QUOTE1-POS
074300* stays zero and every paragraph downstream that tests it
074400* (3300, 3400, 3500, 3600) skips its own extraction and leaves
074500* its field at the documented default.
074600*
074700 3310-FIND-REQUEST-QUOTES.
074800     MOVE ZEROES TO REQ-QUOTE1-POS.
074900     MOVE ZEROES TO REQ-QUOTE2-POS.
075000     PERFORM 3311-TEST-CHAR-FOR-QUOTE1
075100             VARYING SCAN-IDX FROM 1 BY 1
075200             UNTIL SCAN-IDX > CURRENT-LINE-LENGTH
075300                OR REQ-QUOTE1-POS > 0.
075400     IF REQ-QUOTE1-POS > 0
075500         PERFORM 3312-TEST-CHAR-FOR-QUOTE2
075600                 VARYING SCAN-IDX FROM REQ-QUOTE1-POS + 1 BY 1
075700                 UNTIL SCAN-IDX > CURRENT-LINE-LENGTH
075800                    OR REQ-QUOTE2-POS > 0
075900     END-IF.
076000 3310-EXIT.
076100     EXIT.
076200
076300*    one character of the first VARYING scan in 3310 above.
076400 3311-TEST-CHAR-FOR-QUOTE1.
076500     IF SCAN-LINE(SCAN-IDX:1) = '"'
076600         MOVE SCAN-IDX TO REQ-QUOTE1-POS
076700     END-IF.
076800
076900*    one character of the second VARYING scan in 3310 above.
077000 3312-TEST-CHAR-FOR-QUOTE2.
077100     IF SCAN-LINE(SCAN-IDX:1) = '"'
077200         MOVE SCAN-IDX TO REQ-QUOTE2-POS
077300     END-IF.
077400
077500*
077600* Copies uppercase letters starting just past the opening
077700* quote into METHOD-CANDIDATE, stopping at the closing quote,
077800* the first non-uppercase character, or 7 characters, whichever
077900* comes first; METHOD-END-POS is left at wherever the copy
078000* stopped so 3400-EXTRACT-PATH below knows where the path field
078100* begins.
078200*
078300 3320-SCAN-METHOD-TOKEN.
078400     MOVE SPACES TO METHOD-CANDIDATE.
078500     MOVE ZEROES TO WORK-TOKEN-LEN.
078600     MOVE REQ-QUOTE1-POS TO SCAN-IDX.
078700     ADD 1 TO SCAN-IDX.
078800     PERFORM 3321-TAKE-METHOD-CHAR
078900             UNTIL REQ-QUOTE2-POS = 0
079000                 OR SCAN-IDX >= REQ-QUOTE2-POS
079100                 OR SCAN-LINE(SCAN-IDX:1) < 'A'
079200                 OR SCAN-LINE(SCAN-IDX:1) > 'Z'
079300                 OR WORK-TOKEN-LEN >= 7.
079400     MOVE SCAN-IDX TO METHOD-END-POS.
079500 3320-EXIT.
079600     EXIT.
079700
079800*    one character of the PERFORM UNTIL loop body in 3320 above.
079900 3321-TAKE-METHOD-CHAR.
080000     ADD 1 TO WORK-TOKEN-LEN.
080100     MOVE SCAN-LINE(SCAN-IDX:1) TO
080200             METHOD-CANDIDATE(WORK-TOKEN-LEN:1).
080300     ADD 1 TO SCAN-IDX.
080400
080500*
080600* SEARCHes the candidate against HTTP-METHOD-TABLE; a candidate
080700* of zero length (the opening quote was immediately followed by
080800* something other than an uppercase letter) is left at the
080900* "UNKNOWN" default 3300 set without even attempting the SEARCH.
081000*
081100 3330-VALIDATE-METHOD.
081200     IF WORK-TOKEN-LEN > 0
081300         SET METHOD-IDX TO 1
081400         SEARCH HTTP-METHOD-ENTRY
081500             AT END
081600                 MOVE 'UNKNOWN' TO PLE-METHOD
081700             WHEN HTTP-METHOD-ENTRY(METHOD-IDX) = METHOD-CANDIDATE
081800                 MOVE METHOD-CANDIDATE TO PLE-METHOD
081900         END-SEARCH
082000     END-IF.
082100 3330-EXIT.
082200     EXIT.
082300
082400*
082500* Path is the token that follows the method inside the request
082600* field, up to the first "?" (the query string is dropped, not
082700* kept) or whitespace, whichever comes first.  METHOD-END-POS
082800* from 3320 above marks where to start scanning; 3401 skips any
082900* run of spaces between the method and the path before 3402
083000* starts copying characters.  A request field with no path at
083100* all -- an empty or malformed request line -- leaves PLE-PATH
083200* blank.
083300*
083400 3400-EXTRACT-PATH.
083500     MOVE SPACES TO PLE-PATH.
083600     IF REQ-QUOTE1-POS > 0 AND REQ-QUOTE2-POS > REQ-QUOTE1-POS
083700         MOVE METHOD-END-POS TO SCAN-IDX
083800         PERFORM 3401-SKIP-SPACE-BEFORE-PATH
083900                 UNTIL SCAN-IDX >= REQ-QUOTE2-POS
084000                     OR SCAN-LINE(SCAN-IDX:1) NOT = SPACE
084100         MOVE ZEROES TO WORK-TOKEN-LEN
084200         PERFORM 3402-TAKE-PATH-CHAR
084300                 UNTIL SCAN-IDX >= REQ-QUOTE2-POS
084400                     OR SCAN-LINE(SCAN-IDX:1) = SPACE
084500                     OR SCAN-LINE(SCAN-IDX:1) = '?'
084600                     OR WORK-TOKEN-LEN >= 200
084700     END-IF.
084800 3400-EXIT.
084900     EXIT.
085000
085100*    loop body for the space-skip PERFORM in 3400 above.
085200 3401-SKIP-SPACE-BEFORE-PATH.
085300     ADD 1 TO SCAN-IDX.
085400
085500*    loop body for the character-copy PERFORM in 3400 above.
085600 3402-TAKE-PATH-CHAR.
085700     ADD 1 TO WORK-TOKEN-LEN.
085800     MOVE SCAN-LINE(SCAN-IDX:1) TO PLE-PATH(WORK-TOKEN-LEN:1).
085900     ADD 1 TO SCAN-IDX.
086000
086100*
086200* Response code is the first whitespace-delimited token after
086300* the closing quote of the request field, kept only if it is
086400* three digits or fewer and every character is numeric (3520
086500* below does the numeric check); anything else leaves
086600* PLE-RESPONSE-CODE at zero.  PLE-RESPONSE-IS-200 is set here
086700* too, once the code itself is settled, since 4100 downstream
086800* only needs the yes/no flag and not the raw code.
086900*
087000 3500-EXTRACT-RESP-CODE.
087100     MOVE ZEROES TO PLE-RESPONSE-CODE.
087200     IF REQ-QUOTE2-POS > 0
087300         COMPUTE AFTER-REQUEST-PTR = REQ-QUOTE2-POS + 1
087400         PERFORM 3510-NEXT-TOKEN-AFTER     THRU 3510-EXIT
087500         IF WORK-TOKEN-LEN > 0 AND WORK-TOKEN-LEN <= 3
087600             PERFORM 3520-VALIDATE-NUMERIC-TOKEN THRU 3520-EXIT
087700             IF NUMERIC-TOKEN-VALID
087800                 MOVE WORK-TOKEN(1:WORK-TOKEN-LEN) TO
087900                         PLE-RESPONSE-CODE
088000             END-IF
088100         END-IF
088200     END-IF.
088300     IF PLE-RESPONSE-CODE = 200
088400         MOVE 'Y' TO PLE-RESPONSE-IS-200
088500     ELSE
088600         MOVE 'N' TO PLE-RESPONSE-IS-200
088700     END-IF.
088800 3500-EXIT.
088900     EXIT.
089000
089100*
089200* Shared by 3500 and 3600: skips any run of spaces starting at
089300* AFTER-REQUEST-PTR, then copies the next whitespace-delimited
089400* token (up to 20 characters) into WORK-TOKEN, advancing
089500* AFTER-REQUEST-PTR past it so a second call picks up right
089600* where the first one left off -- which is exactly how 3600
089700* finds the response-size token immediately after 3500 has
089800* already consumed the response-code token.
089900*
090000 3510-NEXT-TOKEN-AFTER.
090100     MOVE SPACES TO WORK-TOKEN.
090200     MOVE ZEROES TO WORK-TOKEN-LEN.
090300     PERFORM 3511-SKIP-LEADING-SPACE
090400             UNTIL AFTER-REQUEST-PTR > CURRENT-LINE-LENGTH
090500                 OR SCAN-LINE(AFTER-REQUEST-PTR:1) NOT = SPACE.
090600     PERFORM 3512-TAKE-TOKEN-CHAR
090700             UNTIL AFTER-REQUEST-PTR > CURRENT-LINE-LENGTH
090800                 OR SCAN-LINE(AFTER-REQUEST-PTR:1) = SPACE
090900                 OR WORK-TOKEN-LEN >= 20.
091000 3510-EXIT.
091100     EXIT.
091200
091300*    loop body for the space-skip PERFORM in 3510 above.
091400 3511-SKIP-LEADING-SPACE.
091500     ADD 1 TO AFTER-REQUEST-PTR.
091600
091700*    loop body for the character-copy PERFORM in 3510 above.
091800 3512-TAKE-TOKEN-CHAR.
091900     ADD 1 TO WORK-TOKEN-LEN.
092000     MOVE SCAN-LINE(AFTER-REQUEST-PTR:1) TO
092100             WORK-TOKEN(WORK-TOKEN-LEN:1).
092200     ADD 1 TO AFTER-REQUEST-PTR.
092300
092400*
092500* Shared by 3500 and 3600: a token is numeric only if every
092600* character in it is (3521 below tests one at a time); an empty
092700* token never reaches here at all, both callers check
092800* WORK-TOKEN-LEN > 0 first.
092900*
093000 3520-VALIDATE-NUMERIC-TOKEN.
093100     MOVE 'Y' TO NUMERIC-TOKEN-VALID-SW.
093200     PERFORM 3521-TEST-TOKEN-CHAR-NUMERIC
093300             VARYING SCAN-IDX FROM 1 BY 1
093400             UNTIL SCAN-IDX > WORK-TOKEN-LEN.
093500 3520-EXIT.
093600     EXIT.
093700
093800*    one character of the VARYING scan in 3520 above.
093900 3521-TEST-TOKEN-CHAR-NUMERIC.
094000     IF WORK-TOKEN(SCAN-IDX:1) NOT NUMERIC
094100         MOVE 'N' TO NUMERIC-TOKEN-VALID-SW
094200     END-IF.
094300
094400*
094500* Response size is the next whitespace-delimited token after
094600* the response code, same numeric-or-default rule as 3500
094700* above; AFTER-REQUEST-PTR is left sitting right after the
094800* response-code token by 3510-NEXT-TOKEN-AFTER, so this
094900* paragraph just calls that same shared scan a second time
095000* rather than re-finding its own starting point.  A size too
095100* wide for the 9-digit PLE-RESPONSE-SIZE field, or not numeric
095200* at all, reports as zero -- not truncated, not rejected.
095300*
095400 3600-EXTRACT-RESP-SIZE.
095500     MOVE ZEROES TO PLE-RESPONSE-SIZE.
095600     IF REQ-QUOTE2-POS > 0
095700         PERFORM 3510-NEXT-TOKEN-AFTER     THRU 3510-EXIT
095800         IF WORK-TOKEN-LEN > 0 AND WORK-TOKEN-LEN <= 9
095900             PERFORM 3520-VALIDATE-NUMERIC-TOKEN THRU 3520-EXIT
096000             IF NUMERIC-TOKEN-VALID
096100                 MOVE WORK-TOKEN(1:WORK-TOKEN-LEN) TO
096200                         PLE-RESPONSE-SIZE
096300             END-IF
096400         END-IF
096500     END-IF.
096600 3600-EXIT.
096700     EXIT.
096800
096900*
097000* Referer and user-agent are the line's last two double-quoted
097100* fields, found by scanning backward from the end of the line
097200* for the fourth-from-last, third-from-last, etc. quote mark
097300* (3710-FIND-TRAILING-QUOTES) rather than forward, since a path
097400* or query string earlier in the line can itself contain quote
097500* characters.  A line with fewer than four trailing quotes --
097600* meaning at least one of the two fields is missing outright --
097700* leaves both PLE-REFERER and PLE-USERAGENT-RAW blank.  Either
097800* field holding exactly a single hyphen (this httpd's way of
097900* saying "no value") is normalized to blank the same way.
098000*
098100 3700-EXTRACT-REF-UA.
098200     MOVE SPACES TO PLE-REFERER.
098300     MOVE SPACES TO PLE-USERAGENT-RAW.
098400     PERFORM 3710-FIND-TRAILING-QUOTES    THRU 3710-EXIT.
098500     IF TRAILING-QUOTE-COUNT >= 4
098600         PERFORM 3720-EXTRACT-TRAILING-FLDS THRU 3720-EXIT
098700     END-IF.
098800 3700-EXIT.
098900     EXIT.
099000
099100*
099200* Scans from the end of the line backward, counting quote
099300* marks as it goes and stopping the moment it has found four
099400* (or run off the front of the line first).  The first quote
099500* found this way is the user-agent's closing quote, the second
099600* its opening quote, the third the referer's closing quote, the
099700* fourth the referer's opening quote -- reading the fields in
099800* reverse order from how they appear on the line, which is why
099900* 3711 below fills in UA-CLOSE/UA-OPEN/REF-CLOSE/REF-OPEN in
100000* that sequence as TRAILING-QUOTE-COUNT ticks 1, 2, 3, 4.
100100*
100200 3710-FIND-TRAILING-QUOTES.
100300     MOVE ZEROES TO UA-CLOSE-POS.
100400     MOVE ZEROES TO UA-OPEN-POS.
100500     MOVE ZEROES TO REF-CLOSE-POS.
100600     MOVE ZEROES TO REF-OPEN-POS.
100700     MOVE ZEROES TO TRAILING-QUOTE-COUNT.
100800     PERFORM 3711-TEST-CHAR-FOR-TRAIL-QUOTE
100900             VARYING SCAN-IDX FROM CURRENT-LINE-LENGTH BY -1
101000             UNTIL SCAN-IDX < 1 OR TRAILING-QUOTE-COUNT >= 4.
101100 3710-EXIT.
101200     EXIT.
101300
101400*    one character of the backward VARYING scan in 3710 above.
101500 3711-TEST-CHAR-FOR-TRAIL-QUOTE.
101600     IF SCAN-LINE(SCAN-IDX:1) = '"'
101700         ADD 1 TO TRAILING-QUOTE-COUNT
101800         EVALUATE TRAILING-QUOTE-COUNT
101900             WHEN 1 MOVE SCAN-IDX TO UA-CLOSE-POS
102000             WHEN 2 MOVE SCAN-IDX TO UA-OPEN-POS
102100             WHEN 3 MOVE SCAN-IDX TO REF-CLOSE-POS
102200             WHEN 4 MOVE SCAN-IDX TO REF-OPEN-POS
102300         END-EVALUATE
102400     END-IF.
102500
102600*
102700* Copies out the text strictly between each open/close quote
102800* pair found by 3710 above, capped at 200 bytes to match the
102900* PLE-REFERER/PLE-USERAGENT-RAW field widths, and normalizes a
103000* lone "-" (this httpd's placeholder for "no value") to blank
103100* the same way an altogether-missing field would be.
103200*
103300 3720-EXTRACT-TRAILING-FLDS.
103400     IF UA-OPEN-POS > 0 AND UA-CLOSE-POS > UA-OPEN-POS
103500         COMPUTE WORK-TOKEN-LEN = UA-CLOSE-POS - UA-OPEN-POS - 1
103600         IF WORK-TOKEN-LEN > 200
103700             MOVE 200 TO WORK-TOKEN-LEN
103800         END-IF
103900         IF WORK-TOKEN-LEN > 0
104000             MOVE SCAN-LINE(UA-OPEN-POS + 1:WORK-TOKEN-LEN)
104100                     TO PLE-USERAGENT-RAW
104200             IF PLE-USERAGENT-RAW = '-'
104300                 MOVE SPACES TO PLE-USERAGENT-RAW
104400             END-IF
104500         END-IF
104600     END-IF.
104700     IF REF-OPEN-POS > 0 AND REF-CLOSE-POS > REF-OPEN-POS
104800         COMPUTE WORK-TOKEN-LEN = REF-CLOSE-POS - REF-OPEN-POS - 1
104900         IF WORK-TOKEN-LEN > 200
105000             MOVE 200 TO WORK-TOKEN-LEN
105100         END-IF
105200         IF WORK-TOKEN-LEN > 0
105300             MOVE SCAN-LINE(REF-OPEN-POS + 1:WORK-TOKEN-LEN)
105400                     TO PLE-REFERER
105500             IF PLE-REFERER = '-'
105600                 MOVE SPACES TO PLE-REFERER
105700             END-IF
105800         END-IF
105900     END-IF.
106000 3720-EXIT.
106100     EXIT.
106200
106300*
106400* Unit 3 -- browser/OS classification is factored into its own
106500* CALLed program; PARSED-LOG-ENTRY is passed whole so ZWLA003
106600* can read PLE-USERAGENT-RAW and set PLE-BROWSER/PLE-OS in
106700* place.  Keeping the keyword table in a separate program means
106800* Reporting can add a browser or OS string without anyone
106900* re-testing the line-length check or the statistics
107000* accumulator below -- see the change log in ZWLA003 itself.
107100*
107200 3800-EXTRACT-USERAGENT.
107300     CALL 'ZWLA003' USING PARSED-LOG-ENTRY.
107400 3800-EXIT.
107500     EXIT.
107600
107700*
107800* Unit 4 -- statistics accumulator.  Every parsed entry updates
107900* the running totals this report prints at end of job: total
108000* traffic bytes, the earliest/latest timestamp seen (skipped
108100* for an entry whose timestamp did not parse), the distinct-
108200* page table (HTTP 200 responses only, 4100 below), and the
108300* operating-system frequency table (4200 below).  None of this
108400* depends on PLE-BROWSER -- only PLE-OS feeds the OS table; the
108500* browser name is carried on PARSED-LOG-ENTRY purely so a future
108600* report could break traffic out by browser the same way.
108700*
108800 4000-ACCUMULATE-STATISTICS.
108900     ADD PLE-RESPONSE-SIZE TO STAT-TOTAL-TRAFFIC.
109000     ADD 1 TO STAT-ENTRY-COUNT.
109100     IF PLE-TIMESTAMP-OK
109200         IF NOT STAT-TIMESTAMP-IS-SET
109300             MOVE PLE-TIMESTAMP-NUM TO STAT-MIN-TIMESTAMP-NUM
109400             MOVE PLE-TIMESTAMP-NUM TO STAT-MAX-TIMESTAMP-NUM
109500             MOVE 'Y' TO STAT-TIMESTAMP-SET
109600         ELSE
109700             IF PLE-TIMESTAMP-NUM < STAT-MIN-TIMESTAMP-NUM
109800                 MOVE PLE-TIMESTAMP-NUM TO STAT-MIN-TIMESTAMP-NUM
109900             END-IF
110000             IF PLE-TIMESTAMP-NUM > STAT-MAX-TIMESTAMP-NUM
110100                 MOVE PLE-TIMESTAMP-NUM TO STAT-MAX-TIMESTAMP-NUM
110200             END-IF
110300         END-IF
110400     END-IF.
110500     IF PLE-RESPONSE-OK-200
110600         PERFORM 4100-UPDATE-EXISTING-PAGES THRU 4100-EXIT
110700     END-IF.
110800     PERFORM 4200-UPDATE-OS-FREQUENCY     THRU 4200-EXIT.
110900 4000-EXIT.
111000     EXIT.
111100
111200*
111300* Distinct pages that returned HTTP 200 are tracked by a plain
111400* linear scan of EXISTING-PAGES (4101 below) -- no SEARCH ALL,
111500* since the table is built as paths are seen and is never kept
111600* in sorted order.  Once 500 distinct paths are on file, any
111700* further new path is simply not added; the page already counts
111800* toward STAT-ENTRY-COUNT and STAT-TOTAL-TRAFFIC regardless, it
111900* is only left off the printed page list.
112000*
112100 4100-UPDATE-EXISTING-PAGES.
112200     MOVE 'N' TO PAGE-FOUND-SW.
112300     IF STAT-PAGE-COUNT > 0
112400         PERFORM 4101-TEST-EXISTING-PAGE
112500                 VARYING PG-IDX FROM 1 BY 1
112600                 UNTIL PG-IDX > STAT-PAGE-COUNT OR PAGE-FOUND
112700     END-IF.
112800     IF NOT PAGE-FOUND AND STAT-PAGE-COUNT < 500
112900         ADD 1 TO STAT-PAGE-COUNT
113000         MOVE PLE-PATH TO EXISTING-PAGES(STAT-PAGE-COUNT)
113100     END-IF.
113200 4100-EXIT.
113300     EXIT.
113400
113500*    loop body for the linear search PERFORM in 4100 above;
113600*    stops early (PAGE-FOUND) the instant a match turns up.
113700 4101-TEST-EXISTING-PAGE.
113800     IF EXISTING-PAGES(PG-IDX) = PLE-PATH
113900         MOVE 'Y' TO PAGE-FOUND-SW
114000     END-IF.
114100
114200*
114300* Operating-system frequency is the same linear-scan-then-add
114400* idea as the page table above, against the much shorter
114500* OS-FREQUENCY table (10 entries is plenty -- ZWLA003's OS
114600* keyword list only ever returns six distinct names).  A
114700* distinct OS name beyond the tenth is silently left uncounted
114800* for the same reason a 501st page is -- this shop's reports
114900* have always capped their break tables rather than grow them
115000* open-ended.
115100*
115200 4200-UPDATE-OS-FREQUENCY.
115300     MOVE 'N' TO OS-FOUND-SW.
115400     IF STAT-OS-COUNT > 0
115500         PERFORM 4201-TEST-OS-FREQUENCY
115600                 VARYING OS-IDX FROM 1 BY 1
115700                 UNTIL OS-IDX > STAT-OS-COUNT OR OS-FOUND
115800     END-IF.
115900     IF NOT OS-FOUND AND STAT-OS-COUNT < 10
116000         ADD 1 TO STAT-OS-COUNT
116100         MOVE PLE-OS TO OS-NAME(STAT-OS-COUNT)
116200         MOVE 1 TO OS-COUNT(STAT-OS-COUNT)
116300     END-IF.
116400 4200-EXIT.
116500     EXIT.
116600
116700*    loop body for the linear search PERFORM in 4200 above;
116800*    stops early (OS-FOUND) the instant a match turns up, and
116900*    bumps the existing count right there rather than making
117000*    4200 do it after the PERFORM returns.
117100 4201-TEST-OS-FREQUENCY.
117200     IF OS-NAME(OS-IDX) = PLE-OS
117300         ADD 1 TO OS-COUNT(OS-IDX)
117400         MOVE 'Y' TO OS-FOUND-SW
117500     END-IF.
117600
117700*
117800* Traffic rate is STAT-TOTAL-TRAFFIC divided by the whole-hour
117900* span between the earliest and latest timestamp seen, floored
118000* to 1 hour so a log that covers only a few seconds (or a
118100* single entry) does not divide by a fraction-of-an-hour span
118200* and print an inflated rate.  The day-number arithmetic in
118300* 5010 below is the shop's standard Julian-day conversion, used
118400* here instead of a calendar library the compiler does not have
118500* -- it has done duty in at least two other batch reports this
118600* group maintains.  Nothing runs here at all if no entry on the
118700* file had a usable timestamp (STAT-TIMESTAMP-IS-SET off);
118800* STAT-TRAFFIC-RATE is left at the zero 1000-INITIALIZE gave it.
118900*
119000 5000-COMPUTE-TRAFFIC-RATE.
119100     MOVE ZEROES TO STAT-TRAFFIC-RATE.
119200     IF STAT-ENTRY-COUNT > 0 AND STAT-TIMESTAMP-IS-SET
119300         MOVE STAT-MIN-DATE(1:4) TO JD-YEAR
119400         MOVE STAT-MIN-DATE(5:2) TO JD-MONTH
119500         MOVE STAT-MIN-DATE(7:2) TO JD-DAY
119600         PERFORM 5010-COMPUTE-JULIAN-DAY  THRU 5010-EXIT
119700         MOVE JD-NUMBER TO MIN-JULIAN-DAY
119800         MOVE STAT-MAX-DATE(1:4) TO JD-YEAR
119900         MOVE STAT-MAX-DATE(5:2) TO JD-MONTH
120000         MOVE STAT-MAX-DATE(7:2) TO JD-DAY
120100         PERFORM 5010-COMPUTE-JULIAN-DAY  THRU 5010-EXIT
120200         MOVE JD-NUMBER TO MAX-JULIAN-DAY
120300         PERFORM 5020-COMPUTE-ELAPSED-HRS THRU 5020-EXIT
120400         IF STAT-MIN-TIMESTAMP-NUM = STAT-MAX-TIMESTAMP-NUM
120500            OR ELAPSED-HOURS = 0
120600             MOVE 1 TO ELAPSED-HOURS
120700         END-IF
120800         COMPUTE STAT-TRAFFIC-RATE ROUNDED =
120900             STAT-TOTAL-TRAFFIC / ELAPSED-HOURS
121000     END-IF.
121100 5000-EXIT.
121200     EXIT.
121300
121400*
121500* Fliegel & Van Flandern integer Julian-day conversion.  Each
121600* division is its own COMPUTE so the truncation happens at
121700* exactly the point the formula calls for -- COBOL integer
121800* division truncates the same way the formula's own floor
121900* operations expect, so there is no separate TRUNC step anywhere
122000* in this paragraph.  Called twice by 5000 above, once for the
122100* earliest date on file and once for the latest, so the two
122200* calendar dates can be turned into a single day-count
122300* difference in 5020 below instead of having to handle a
122400* month/year rollover by hand.
122500*
122600 5010-COMPUTE-JULIAN-DAY.
122700     COMPUTE JD-A = (JD-MONTH - 14) / 12.
122800     COMPUTE JD-B = (1461 * (JD-YEAR + 4800 + JD-A)) / 4.
122900     COMPUTE JD-C = (367 * (JD-MONTH - 2 - (JD-A * 12))) / 12.
123000     COMPUTE JD-D1 = (JD-YEAR + 4900 + JD-A) / 100.
123100     COMPUTE JD-D = (3 * JD-D1) / 4.
123200     COMPUTE JD-NUMBER = JD-DAY - 32075 + JD-B + JD-C - JD-D.
123300 5010-EXIT.
123400     EXIT.
123500
123600*
123700* Turns the min/max Julian day numbers from 5010 above plus the
123800* min/max HHMMSS time-of-day fields into a single elapsed-
123900* seconds count, then divides down to whole hours (integer
124000* division, truncating any partial hour) for 5000 above to use
124100* as the traffic-rate denominator.
124200*
124300 5020-COMPUTE-ELAPSED-HRS.
124400     MOVE STAT-MIN-TIME(1:2) TO MIN-HH.
124500     MOVE STAT-MIN-TIME(3:2) TO MIN-MM.
124600     MOVE STAT-MIN-TIME(5:2) TO MIN-SS.
124700     MOVE STAT-MAX-TIME(1:2) TO MAX-HH.
124800     MOVE STAT-MAX-TIME(3:2) TO MAX-MM.
124900     MOVE STAT-MAX-TIME(5:2) TO MAX-SS.
125000     COMPUTE ELAPSED-DAYS = MAX-JULIAN-DAY - MIN-JULIAN-DAY.
125100     COMPUTE MIN-DAY-SECONDS =
125200         (MIN-HH * 3600) + (MIN-MM * 60) + MIN-SS.
125300     COMPUTE MAX-DAY-SECONDS =
125400         (MAX-HH * 3600) + (MAX-MM * 60) + MAX-SS.
125500     COMPUTE ELAPSED-SECONDS =
125600         (ELAPSED-DAYS * 86400) + MAX-DAY-SECONDS - MIN-DAY-SECONDS.
125700     COMPUTE ELAPSED-HOURS = ELAPSED-SECONDS / 3600.
125800 5020-EXIT.
125900     EXIT.
126000
126100*
126200* OS-PROPORTION is OS-COUNT over STAT-ENTRY-COUNT for each
126300* distinct operating system on file, rounded to 4 decimal
126400* places by the ROUNDED phrase on the COMPUTE in 5101 below
126500* rather than by any truncation of the COMP-3 field itself.
126600* Skipped entirely if no entries were read or no OS was ever
126700* recognized, same guard style as 5000 above.
126800*
126900 5100-COMPUTE-OS-PROPORTIONS.
127000     IF STAT-ENTRY-COUNT > 0 AND STAT-OS-COUNT > 0
127100         PERFORM 5101-COMPUTE-ONE-PROPORTION
127200                 VARYING OS-IDX FROM 1 BY 1
127300                 UNTIL OS-IDX > STAT-OS-COUNT
127400     END-IF.
127500 5100-EXIT.
127600     EXIT.
127700
127800*    loop body for the VARYING PERFORM in 5100 above; runs once
127900*    per distinct OS name on file.
128000 5101-COMPUTE-ONE-PROPORTION.
128100     COMPUTE OS-PROPORTION(OS-IDX) ROUNDED =
128200         OS-COUNT(OS-IDX) / STAT-ENTRY-COUNT.
128300
128400*
128500* REPORTS -- one STATISTICS-REPORT, end of job.  Printed only
128600* when the run finishes clean (FATAL-CONDITION never set); each
128700* sub-paragraph below owns one section of the report and writes
128800* its own blank-line separator after its last figure, so adding
128900* or dropping a section never has to touch its neighbors.
129000*
129100 6000-WRITE-REPORT.
129200     PERFORM 6100-WRITE-TITLE             THRU 6100-EXIT.
129300     PERFORM 6200-WRITE-LINE-STATS        THRU 6200-EXIT.
129400     PERFORM 6300-WRITE-TRAFFIC-STATS     THRU 6300-EXIT.
129500     PERFORM 6400-WRITE-PAGE-STATS        THRU 6400-EXIT.
129600     PERFORM 6500-WRITE-OS-STATS          THRU 6500-EXIT.
129700 6000-EXIT.
129800     EXIT.
129900
130000*
130100* Report header: the fixed title line, then the DD name of the
130200* input this run actually read (ACCESS-LOG-DDNAME, always
130300* 'ACCLOG' for this job, but carried as a field rather than a
130400* literal on this one line in case a future release parameterizes
130500* it), then a blank separator line.
130600*
130700 6100-WRITE-TITLE.
130800     MOVE SPACES TO PRINT-LINE.
130900     STRING 'ACCESS LOG STATISTICS REPORT' DELIMITED BY SIZE
131000             INTO PRINT-TEXT.
131100     WRITE STAT-PRINT-REC FROM PRINT-LINE.
131200     MOVE SPACES TO PRINT-LINE.
131300     STRING 'INPUT FILE: ' DELIMITED BY SIZE
131400            ACCESS-LOG-DDNAME DELIMITED BY SIZE
131500            INTO PRINT-TEXT.
131600     WRITE STAT-PRINT-REC FROM PRINT-LINE.
131700     MOVE SPACES TO PRINT-LINE.
131800     WRITE STAT-PRINT-REC FROM PRINT-LINE.
131900 6100-EXIT.
132000     EXIT.
132100
132200*
132300* LINE STATISTICS section: total lines read, shortest and
132400* longest.  A run that never read a single usable line (an
132500* empty input file) would otherwise print the 99999 sentinel
132600* 1000-INITIALIZE primed STAT-MIN-LINE-LEN with, so that case
132700* zeroes it out first.
132800*
132900 6200-WRITE-LINE-STATS.
133000     IF STAT-TOTAL-LINES = 0
133100         MOVE ZEROES TO STAT-MIN-LINE-LEN
133200     END-IF.
133300     MOVE SPACES TO PRINT-LINE.
133400     STRING 'LINE STATISTICS' DELIMITED BY SIZE INTO PRINT-TEXT.
133500     WRITE STAT-PRINT-REC FROM PRINT-LINE.
133600     MOVE STAT-TOTAL-LINES TO ED-TOTAL-LINES.
133700     MOVE SPACES TO PRINT-LINE.
133800     STRING '  TOTAL LINES READ .......... ' DELIMITED BY SIZE
133900            ED-TOTAL-LINES DELIMITED BY SIZE
134000            INTO PRINT-TEXT.
134100     WRITE STAT-PRINT-REC FROM PRINT-LINE.
134200     MOVE STAT-MIN-LINE-LEN TO ED-MIN-LINE-LEN.
134300     MOVE SPACES TO PRINT-LINE.
134400     STRING '  SHORTEST LINE (CHARS) ...... ' DELIMITED BY SIZE
134500            ED-MIN-LINE-LEN DELIMITED BY SIZE
134600            INTO PRINT-TEXT.
134700     WRITE STAT-PRINT-REC FROM PRINT-LINE.
134800     MOVE STAT-MAX-LINE-LEN TO ED-MAX-LINE-LEN.
134900     MOVE SPACES TO PRINT-LINE.
135000     STRING '  LONGEST LINE (CHARS) ....... ' DELIMITED BY SIZE
135100            ED-MAX-LINE-LEN DELIMITED BY SIZE
135200            INTO PRINT-TEXT.
135300     WRITE STAT-PRINT-REC FROM PRINT-LINE.
135400     MOVE SPACES TO PRINT-LINE.
135500     WRITE STAT-PRINT-REC FROM PRINT-LINE.
135600 6200-EXIT.
135700     EXIT.
135800
135900*
136000* TRAFFIC STATISTICS section: entry count, total bytes, the
136100* earliest/latest request (only if at least one entry had a
136200* usable timestamp -- STAT-TIMESTAMP-IS-SET), and the computed
136300* traffic rate from 5000 above.
136400*
136500 6300-WRITE-TRAFFIC-STATS.
136600     MOVE SPACES TO PRINT-LINE.
136700     STRING 'TRAFFIC STATISTICS' DELIMITED BY SIZE INTO PRINT-TEXT.
136800     WRITE STAT-PRINT-REC FROM PRINT-LINE.
136900     MOVE STAT-ENTRY-COUNT TO ED-ENTRY-COUNT.
137000     MOVE SPACES TO PRINT-LINE.
137100     STRING '  TOTAL ENTRIES PARSED ....... ' DELIMITED BY SIZE
137200            ED-ENTRY-COUNT DELIMITED BY SIZE
137300            INTO PRINT-TEXT.
137400     WRITE STAT-PRINT-REC FROM PRINT-LINE.
137500     MOVE STAT-TOTAL-TRAFFIC TO ED-TOTAL-TRAFFIC.
137600     MOVE SPACES TO PRINT-LINE.
137700     STRING '  TOTAL TRAFFIC (BYTES) ...... ' DELIMITED BY SIZE
137800            ED-TOTAL-TRAFFIC DELIMITED BY SIZE
137900            INTO PRINT-TEXT.
138000     WRITE STAT-PRINT-REC FROM PRINT-LINE.
138100     IF STAT-TIMESTAMP-IS-SET
138200         MOVE SPACES TO PRINT-LINE
138300         STRING '  EARLIEST REQUEST ........... ' DELIMITED BY SIZE
138400                STAT-MIN-DATE DELIMITED BY SIZE
138500                ' ' DELIMITED BY SIZE
138600                STAT-MIN-TIME DELIMITED BY SIZE
138700                INTO PRINT-TEXT
138800         WRITE STAT-PRINT-REC FROM PRINT-LINE
138900         MOVE SPACES TO PRINT-LINE
139000         STRING '  LATEST REQUEST ............. ' DELIMITED BY SIZE
139100                STAT-MAX-DATE DELIMITED BY SIZE
139200                ' ' DELIMITED BY SIZE
139300                STAT-MAX-TIME DELIMITED BY SIZE
139400                INTO PRINT-TEXT
139500         WRITE STAT-PRINT-REC FROM PRINT-LINE
139600     END-IF.
139700     MOVE STAT-TRAFFIC-RATE TO ED-TRAFFIC-RATE.
139800     MOVE SPACES TO PRINT-LINE.
139900     STRING '  TRAFFIC RATE (BYTES/HOUR) ... ' DELIMITED BY SIZE
140000            ED-TRAFFIC-RATE DELIMITED BY SIZE
140100            INTO PRINT-TEXT.
140200     WRITE STAT-PRINT-REC FROM PRINT-LINE.
140300     MOVE SPACES TO PRINT-LINE.
140400     WRITE STAT-PRINT-REC FROM PRINT-LINE.
140500 6300-EXIT.
140600     EXIT.
140700
140800*
140900* EXISTING PAGES section: the count first, then one line per
141000* page on file (6401 below), in whatever order 4100 happened to
141100* add them -- first-seen order, not sorted -- which matches how
141200* every other break list in this report prints.
141300*
141400 6400-WRITE-PAGE-STATS.
141500     MOVE STAT-PAGE-COUNT TO ED-PAGE-COUNT.
141600     MOVE SPACES TO PRINT-LINE.
141700     STRING 'EXISTING PAGES (HTTP 200), ' DELIMITED BY SIZE
141800            ED-PAGE-COUNT DELIMITED BY SIZE
141900            ' TOTAL' DELIMITED BY SIZE
142000            INTO PRINT-TEXT.
142100     WRITE STAT-PRINT-REC FROM PRINT-LINE.
142200     IF STAT-PAGE-COUNT > 0
142300         PERFORM 6401-WRITE-ONE-PAGE-LINE
142400                 VARYING PG-IDX FROM 1 BY 1
142500                 UNTIL PG-IDX > STAT-PAGE-COUNT
142600     END-IF.
142700     MOVE SPACES TO PRINT-LINE.
142800     WRITE STAT-PRINT-REC FROM PRINT-LINE.
142900 6400-EXIT.
143000     EXIT.
143100
143200*    loop body for the VARYING PERFORM in 6400 above; one WRITE
143300*    per distinct page.
143400 6401-WRITE-ONE-PAGE-LINE.
143500     MOVE SPACES TO PRINT-LINE.
143600     STRING '  ' DELIMITED BY SIZE
143700            EXISTING-PAGES(PG-IDX) DELIMITED BY SIZE
143800            INTO PRINT-TEXT.
143900     WRITE STAT-PRINT-REC FROM PRINT-LINE.
144000
144100*
144200* OPERATING SYSTEM DISTRIBUTION section: one line per distinct
144300* OS name on file (6501 below), each with its raw count and the
144400* proportion 5100 computed.
144500*
144600 6500-WRITE-OS-STATS.
144700     MOVE SPACES TO PRINT-LINE.
144800     STRING 'OPERATING SYSTEM DISTRIBUTION' DELIMITED BY SIZE
144900             INTO PRINT-TEXT.
145000     WRITE STAT-PRINT-REC FROM PRINT-LINE.
145100     IF STAT-OS-COUNT > 0
145200         PERFORM 6501-WRITE-ONE-OS-LINE
145300                 VARYING OS-IDX FROM 1 BY 1
145400                 UNTIL OS-IDX > STAT-OS-COUNT
145500     END-IF.
145600 6500-EXIT.
145700     EXIT.
145800
145900*    loop body for the VARYING PERFORM in 6500 above; one WRITE
146000*    per distinct operating system.
146100 6501-WRITE-ONE-OS-LINE.
146200     MOVE OS-COUNT(OS-IDX)      TO ED-OS-COUNT.
146300     MOVE OS-PROPORTION(OS-IDX) TO ED-OS-PROPORTION.
146400     MOVE SPACES TO PRINT-LINE.
146500     STRING '  ' DELIMITED BY SIZE
146600            OS-NAME(OS-IDX) DELIMITED BY SIZE
146700            '  COUNT=' DELIMITED BY SIZE
146800            ED-OS-COUNT DELIMITED BY SIZE
146900            '  PCT=' DELIMITED BY SIZE
147000            ED-OS-PROPORTION DELIMITED BY SIZE
147100            INTO PRINT-TEXT.
147200     WRITE STAT-PRINT-REC FROM PRINT-LINE.
147300
147400*
147500* A line over the 1024-byte limit stops the job cold: the read
147600* loop in the main PROCEDURE DIVISION paragraph exits as soon as
147700* FATAL-CONDITION-SW comes back 'Y', no STATISTICS-REPORT is
147800* ever built, and this paragraph's one job is to get a message
147900* out before the run dies -- once to STATRPT so the report file
148000* itself carries a record of why it is otherwise empty, and once
148100* to SYSOUT via DISPLAY for whoever is watching the job run.
148200* Return code 16 tells the scheduler this was not a clean end of
148300* job.
148400*
148500* RUN-DATE-TIME (ZWLAHDL) is stamped here off the ACCEPT ...
148600* FROM DATE/TIME special registers, not carried from anywhere
148700* else, since the fatal condition can fire before this program
148800* has read even one good entry -- there is no other date/time
148900* field on file yet to reuse.
149000*
149100 9800-FATAL-LINE-TOO-LONG.
149200     ACCEPT RUN-DATE FROM DATE YYYYMMDD.
149300     ACCEPT RUN-TIME FROM TIME.
149400     MOVE SPACES TO PRINT-LINE.
149500     MOVE FATAL-LINE-TOO-LONG-MSG TO PRINT-TEXT.
149600     WRITE STAT-PRINT-REC FROM PRINT-LINE.
149700     DISPLAY FATAL-LINE-TOO-LONG-MSG.
149800     MOVE SPACES TO PRINT-LINE.
149900     STRING '        RUN DATE/TIME ' DELIMITED BY SIZE
150000            RUN-DATE DELIMITED BY SIZE
150100            '/' DELIMITED BY SIZE
150200            RUN-TIME DELIMITED BY SIZE
150300            INTO PRINT-TEXT.
150400     WRITE STAT-PRINT-REC FROM PRINT-LINE.
150500     DISPLAY '        RUN DATE/TIME ' RUN-DATE '/' RUN-TIME.
150600     MOVE 16 TO RETURN-CODE.
150700 9800-EXIT.
150800     EXIT.
150900
151000*
151100* Always runs, whether the job finished clean or hit the fatal
151200* condition -- both files are opened in 1000-INITIALIZE and both
151300* get closed here no matter which path the mainline took, so a
151400* fatal abend never leaves a file open behind it.
151500*
151600 9000-TERMINATE.
151700     CLOSE ACCESS-LOG-FILE.
151800     CLOSE STATISTICS-FILE.
151900 9000-EXIT.
152000     EXIT.
