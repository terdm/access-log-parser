000100*****************************************************************
000200* ZWLA003 -- User-Agent Browser/OS Classifier.                  *
000300*                                                               *
000400* CALLed once per access-log entry from ZWLA001 paragraph 3800. *
000500* Looks only at PLE-USERAGENT-RAW and sets PLE-BROWSER/PLE-OS   *
000600* in the caller's PARSED-LOG-ENTRY; no file I/O of its own.     *
000700*                                                               *
000800* This program carries the whole keyword table for the browser *
000900* and operating-system columns of the report.  It lives apart   *
001000* from the main driver so the table can be extended without     *
001100* recompiling ZWLA001, and so one bad keyword edit cannot take   *
001200* down the line-length check or the statistics accumulator.      *
001300* Reporting owns this program; the batch-scheduling group owns   *
001400* ZWLA001.  Keeping the keyword table in its own small program    *
001500* lets Reporting push a keyword fix through the weekly change      *
001600* window without a recompile/retest of the whole driver.          *
001700*                                                               *
001800* Date       UserID   Description                               *
001900* ---------- -------- ----------------------------------------- *
002000* 1992-02-11 RJF      Original program -- split out of ZWLA001  *
002100*                     so the browser keyword list could be      *
002200*                     maintained without recompiling the whole  *
002300*                     batch driver.                              *
002400* 1994-11-03 RJF      Added Opera to the browser list.           *
002500* 1998-10-21 DKT      Y2K -- no date fields in this program;     *
002600*                     nothing to change.                        *
002700* 2000-08-30 DKT      Added Mac OS / Linux to the OS list; the   *
002800*                     old table only recognized Windows.          *
002900* 2005-04-19 MAH      Added Safari and Firefox ahead of the      *
003000*                     generic-Mozilla fallthrough.               *
003100* 2006-01-12 MAH      Added iOS/Android to the OS list.          *
003200* 2010-07-08 PNS      Added BingBot and GoogleBot ahead of the   *
003300*                     browser list -- crawler hits were being    *
003400*                     mis-counted as "Other" (ticket WLA-0231).  *
003500* 2013-03-22 PNS      Added YandexBot; moved Yandex browser      *
003600*                     ahead of the generic bot checks so a       *
003700*                     plain Yandex Browser hit is not counted     *
003800*                     as a bot.  Note for whoever reads this      *
003900*                     next: the Yandex test upstream of YandexBot *
004000*                     also matches every YandexBot string, since   *
004100*                     "YandexBot" contains "Yandex" -- so the      *
004200*                     YandexBot branch below is effectively dead   *
004300*                     code.  Reporting has signed off on leaving   *
004400*                     it that way rather than reshuffling the      *
004500*                     published column order again.                *
004600* 2016-09-14 PNS      Added Edge, and moved the Chrome test so   *
004700*                     it excludes Chromium as well as Edge --    *
004800*                     both carry "Chrome" in their UA string.    *
004900* 2019-04-02 JWK      Added the mobile-rebrand strings EDG/ and   *
005000*                     FXIOS -- iOS builds of Edge and Firefox      *
005100*                     were falling through to "Other" because      *
005200*                     they drop the desktop "Edge"/"Firefox"       *
005300*                     token entirely (ticket WLA-0340).  Added     *
005400*                     PRESTO for the same reason on old Opera      *
005500*                     builds that still use the Presto engine.     *
005600* 2021-11-18 JWK      OS table: WIN32/WIN64 recognized alongside   *
005700*                     WINDOWS; generic IOS recognized alongside    *
005800*                     IPHONE/IPAD; MAC/OS X/DARWIN recognized      *
005900*                     in place of the old MACINTOSH/"MAC OS" pair  *
006000*                     -- the old pair was missing a growing share  *
006100*                     of modern Safari/WebKit strings that carry   *
006200*                     only one of the newer tokens (ticket          *
006300*                     WLA-0358).  Spot-checked against a week of    *
006400*                     production traffic before moving to test.     *
006500* 2024-02-14 RDG      Added the 50,000-call heartbeat DISPLAY --     *
006600*                     operations asked for something on console      *
006700*                     for a long storefront log run, same idea as    *
006800*                     the line-count heartbeat ZWLA001 has never      *
006900*                     needed because it already prints a report.      *
007000* 2026-08-09 SMT      OS column: corrected the no-match default       *
007100*                     from "Other" to "Unknown" -- an audit of a      *
007200*                     batch of curl/API-client and unrecognized-bot    *
007300*                     hits turned up rows filing as "Other" that       *
007400*                     should read "Unknown", same as a blank           *
007500*                     User-Agent field already does (ticket             *
007600*                     WLA-0402).  Also reordered the Linux/Android     *
007700*                     tests so an Android hit is no longer claimed      *
007800*                     by the Linux test first (same ticket).            *
007900*****************************************************************
008000 IDENTIFICATION DIVISION.
008100*
008200* Standard six-paragraph header for this shop.  AUTHOR and
008300* DATE-WRITTEN reflect who cut the original program, not
008400* whoever last touched it -- see the change log above for that.
008500*
008600 PROGRAM-ID.    ZWLA003.
008700 AUTHOR.        RICHARD J FENN.
008800 INSTALLATION.  DATA CENTER SERVICES - BATCH REPORTING GROUP.
008900 DATE-WRITTEN.  02/11/92.
009000 DATE-COMPILED.
009100 SECURITY.      NONE.
009200
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500*
009600* This program prints nothing of its own, but SPECIAL-NAMES is
009700* carried here anyway to match the rest of the zWLA suite's
009800* divisional skeleton -- a later release that adds a trace
009900* listing can use C01 without touching this paragraph.
010000*
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM.
010300
010400 DATA DIVISION.
010500 WORKING-STORAGE SECTION.
010600
010700*
010800* UA-UPPER holds the upper-cased copy of the raw User-Agent
010900* string the keyword tests below run against.  MATCH-COUNT is
011000* the disposable INSPECT tally used over and over by both
011100* classify paragraphs; it is reset to zero ahead of every test
011200* and thrown away as soon as the IF that follows has read it.
011300* BROWSER-RESULT-IDX and OS-RESULT-IDX are the subscripts the
011400* two classify paragraphs leave set when they are done, ready
011500* for the table lookup at the bottom of each paragraph.
011600*
011700 77  UA-UPPER                   PIC X(200) VALUE SPACES.
011800 77  MATCH-COUNT                PIC 9(04) COMP VALUE ZEROES.
011900 77  BROWSER-RESULT-IDX         PIC 9(02) COMP VALUE ZEROES.
012000 77  OS-RESULT-IDX              PIC 9(02) COMP VALUE ZEROES.
012100
012200*
012300* CLASSIFY-CALL-COUNT-BIN is this program's own call-count
012400* heartbeat.  Since ZWLA003 never opens a file and has no line
012500* number of its own to report, the only way the operator console
012600* gets any sign of life out of this program on a very large log
012700* is a DISPLAY every so many thousand calls; 1000-INITIALIZE
012800* below bumps the counter on every entry and tests it against
012900* CLASSIFY-HEARTBEAT-EVERY, MOVEing the COMP value into the
013000* zero-suppressed CLASSIFY-CALL-COUNT-DISPLAY field the same way
013100* ZWLA001 moves a raw count into a REPORT-EDIT-AREA field before
013200* printing it -- a COMP value is never simply REDEFINED onto a
013300* DISPLAY picture in this shop's code, since the two do not share
013400* a byte layout.
013500*
013600 77  CLASSIFY-HEARTBEAT-EVERY   PIC 9(09) COMP VALUE 50000.
013700 77  CLASSIFY-CALL-COUNT-BIN    PIC 9(09) COMP VALUE ZEROES.
013800 77  CLASSIFY-CALL-COUNT-DISPLAY PIC Z(8)9.
013900
014000*
014100* BROWSER-RESULT-LIST is the printable-name table for the
014200* browser column; BROWSER-RESULT-IDX (set by 1100-CLASSIFY-
014300* BROWSER below) subscripts BROWSER-RESULT-TABLE, the OCCURS
014400* view of the same storage, to pick up the name that gets moved
014500* to PLE-BROWSER.  The list order has nothing to do with the
014600* order the keyword tests run in -- entry 9 (YandexBot) is kept
014700* in the table even though the test chain below can never select
014800* it, for the reason noted in the 2013-03-22 change-log entry.
014900* Each name is held ten bytes wide, blank-padded, to match the
015000* PLE-BROWSER field in the shared PARSED-LOG-ENTRY copybook.
015100*
015200 01  BROWSER-RESULT-LIST.
015300*    entry 1 -- Microsoft Edge, desktop or mobile-rebrand build.
015400     02  FILLER                 PIC X(10) VALUE 'Edge      '.
015500*    entry 2 -- Mozilla Firefox, desktop or iOS build.
015600     02  FILLER                 PIC X(10) VALUE 'Firefox   '.
015700*    entry 3 -- Google Chrome (Chromium and Edge excluded).
015800     02  FILLER                 PIC X(10) VALUE 'Chrome    '.
015900*    entry 4 -- Apple Safari.
016000     02  FILLER                 PIC X(10) VALUE 'Safari    '.
016100*    entry 5 -- Opera, modern Blink engine or legacy Presto.
016200     02  FILLER                 PIC X(10) VALUE 'Opera     '.
016300*    entry 6 -- Yandex Browser (also claims YandexBot strings).
016400     02  FILLER                 PIC X(10) VALUE 'Yandex    '.
016500*    entry 7 -- Microsoft's Bing crawler.
016600     02  FILLER                 PIC X(10) VALUE 'BingBot   '.
016700*    entry 8 -- Google's crawler.
016800     02  FILLER                 PIC X(10) VALUE 'GoogleBot '.
016900*    entry 9 -- Yandex's crawler; see the 2013-03-22 note above
017000*    on why the test chain can never actually reach this entry.
017100     02  FILLER                 PIC X(10) VALUE 'YandexBot '.
017200*    entry 10 -- none of the above matched.
017300     02  FILLER                 PIC X(10) VALUE 'Other     '.
017400 01  BROWSER-RESULT-TABLE REDEFINES BROWSER-RESULT-LIST.
017500     02  BROWSER-RESULT-ENTRY   PIC X(10) OCCURS 10 TIMES.
017600
017700*
017800* BOT-NAME-SUBLIST is a second, narrower REDEFINES of the same
017900* BROWSER-RESULT-LIST storage the table lookup above already
018000* redefines once as BROWSER-RESULT-TABLE -- this one lines up
018100* only the four trailing entries (BingBot, GoogleBot, YandexBot,
018200* Other) as their own four-entry OCCURS table, the way a future
018300* "is this UA a crawler" report could scan just the tail of the
018400* list without walking all ten names.  Not called by anything in
018500* this version; kept for the reason CONNECT is kept in ZWLA001's
018600* HTTP-METHOD-LIST -- it cost nothing to lay out alongside the
018700* table it shares storage with.
018800*
018900 01  BOT-NAME-SUBLIST REDEFINES BROWSER-RESULT-LIST.
019000     02  FILLER                 PIC X(60).
019100     02  BOT-NAME-ENTRY         PIC X(10) OCCURS 4 TIMES.
019200
019300
019400*
019500* OS-RESULT-LIST is the same idea for the operating-system
019600* column; OS-RESULT-IDX subscripts OS-RESULT-TABLE.  Unlike the
019700* browser table, every entry here is actually reachable.
019800*
019900 01  OS-RESULT-LIST.
020000*    entry 1 -- any flavor of Microsoft Windows.
020100     02  FILLER                 PIC X(10) VALUE 'Windows   '.
020200*    entry 2 -- Apple desktop macOS.
020300     02  FILLER                 PIC X(10) VALUE 'macOS     '.
020400*    entry 3 -- Apple mobile iOS (phone, pad, or generic).
020500     02  FILLER                 PIC X(10) VALUE 'iOS       '.
020600*    entry 4 -- Google Android.
020700     02  FILLER                 PIC X(10) VALUE 'Android   '.
020800*    entry 5 -- any Linux-kernel desktop.
020900     02  FILLER                 PIC X(10) VALUE 'Linux     '.
021000*    entry 6 -- none of the above matched.  Unlike the browser
021100*    table's "Other" default (entry 10 above), the OS column's
021200*    no-match default has always been "Unknown" -- a curl/API
021300*    client hit with no recognizable platform token is a plain
021400*    unknown to this column, not a named-but-unclassified browser,
021500*    and the two defaults are kept distinct for that reason.
021600     02  FILLER                 PIC X(10) VALUE 'Unknown   '.
021700 01  OS-RESULT-TABLE REDEFINES OS-RESULT-LIST.
021800     02  OS-RESULT-ENTRY        PIC X(10) OCCURS 6 TIMES.
021900
022000 LINKAGE SECTION.
022100
022200*
022300* PARSED-LOG-ENTRY is the one record this program sees.  The
022400* copybook is shared verbatim with ZWLA001, which owns storage
022500* for it; this program only ever reads PLE-USERAGENT-RAW and
022600* writes PLE-BROWSER/PLE-OS.
022700*
022800 COPY ZWLAPEC.
022900
023000*
023100* Entered once per access-log entry.  The caller has already
023200* filled in every other PARSED-LOG-ENTRY field; this program's
023300* only job is PLE-BROWSER and PLE-OS, and only when there is a
023400* User-Agent string to look at.  No file I/O, no WORKING-STORAGE
023500* carried across calls, nothing kept from one entry to the next.
023600*
023700 PROCEDURE DIVISION USING PARSED-LOG-ENTRY.
023800
023900     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
024000     IF PLE-USERAGENT-RAW NOT = SPACES
024100         PERFORM 1100-CLASSIFY-BROWSER THRU 1100-EXIT
024200         PERFORM 1200-CLASSIFY-OS      THRU 1200-EXIT
024300     END-IF.
024400     GOBACK.
024500
024600*
024700* A blank User-Agent field -- no header was present on the
024800* request, or the split in ZWLA001 paragraph 3700 came up empty
024900* -- is reported as "Unknown" for both columns without running
025000* either keyword chain.  Anything else is folded to upper case
025100* once here so every test below can use a plain literal compare
025200* instead of testing both cases of every keyword; this is also
025300* why UA-UPPER is cleared to spaces first -- PLE-USERAGENT-RAW
025400* may be shorter than the 200-byte work field.
025500*
025600* The call-count heartbeat runs first, ahead of the blank-field
025700* test, so even a run of entirely blank User-Agent strings still
025800* shows the console that this program is alive and being CALLed.
025900*
026000 1000-INITIALIZE.
026100     ADD 1 TO CLASSIFY-CALL-COUNT-BIN.
026200     IF (CLASSIFY-CALL-COUNT-BIN / CLASSIFY-HEARTBEAT-EVERY)
026300             * CLASSIFY-HEARTBEAT-EVERY = CLASSIFY-CALL-COUNT-BIN
026400         MOVE CLASSIFY-CALL-COUNT-BIN TO
026500                 CLASSIFY-CALL-COUNT-DISPLAY
026600         DISPLAY 'ZWLA003 -- ' CLASSIFY-CALL-COUNT-DISPLAY
026700                 ' ENTRIES CLASSIFIED'
026800     END-IF.
026900     MOVE SPACES TO UA-UPPER.
027000     IF PLE-USERAGENT-RAW = SPACES
027100         MOVE 'Unknown' TO PLE-BROWSER
027200         MOVE 'Unknown' TO PLE-OS
027300     ELSE
027400         MOVE PLE-USERAGENT-RAW TO UA-UPPER
027500         INSPECT UA-UPPER CONVERTING
027600                 'abcdefghijklmnopqrstuvwxyz'
027700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027800     END-IF.
027900 1000-EXIT.
028000     EXIT.
028100
028200*
028300* Browser is decided by the first of these keyword tests to
028400* find a hit, tried strictly in this order:
028500*
028600*   1. Edge       -- 'EDGE' or the mobile-rebrand 'EDG/' token.
028700*   2. Firefox     -- 'FIREFOX' or the iOS-build 'FXIOS' token.
028800*   3. Chrome      -- 'CHROME', but only when 'CHROMIUM' is not
028900*                     also present (Chromium-based Edge builds
029000*                     and the open-source Chromium browser both
029100*                     carry the word "Chrome" in their string).
029200*   4. Safari
029300*   5. Opera       -- 'OPERA' or the legacy Presto-engine
029400*                     'PRESTO' token.
029500*   6. Yandex
029600*   7. BingBot
029700*   8. GoogleBot
029800*   9. YandexBot   -- kept for completeness and for the printed
029900*                     table above, but every UA string carrying
030000*                     "YandexBot" also carries "Yandex", so test
030100*                     6 above claims it first; this branch is
030200*                     left in place rather than pulled, per the
030300*                     2013-03-22 change-log note.
030400*  10. anything else files as "Other".
030500*
030600* The nested IF below walks the list top to bottom; each ELSE
030700* is "no match yet, try the next keyword."  Reordering this
030800* chain changes which name wins a multi-keyword hit, so do not
030900* reshuffle it without reading the change log first.
031000*
031100 1100-CLASSIFY-BROWSER.
031200     MOVE ZEROES TO MATCH-COUNT.
031300     INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'EDGE'.
031400     IF MATCH-COUNT = 0
031500         INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'EDG/'
031600     END-IF.
031700     IF MATCH-COUNT > 0
031800         MOVE 1 TO BROWSER-RESULT-IDX
031900     ELSE
032000*        not Edge -- try Firefox (desktop token or iOS build).
032100         MOVE ZEROES TO MATCH-COUNT
032200         INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'FIREFOX'
032300         IF MATCH-COUNT = 0
032400             INSPECT UA-UPPER TALLYING MATCH-COUNT
032500                     FOR ALL 'FXIOS'
032600         END-IF
032700         IF MATCH-COUNT > 0
032800             MOVE 2 TO BROWSER-RESULT-IDX
032900         ELSE
033000*            not Firefox -- try Chrome, watching for Chromium.
033100             MOVE ZEROES TO MATCH-COUNT
033200             INSPECT UA-UPPER TALLYING MATCH-COUNT
033300                     FOR ALL 'CHROME'
033400             IF MATCH-COUNT > 0
033500                 MOVE ZEROES TO MATCH-COUNT
033600                 INSPECT UA-UPPER TALLYING MATCH-COUNT
033700                         FOR ALL 'CHROMIUM'
033800                 IF MATCH-COUNT > 0
033900                     MOVE 10 TO BROWSER-RESULT-IDX
034000                 ELSE
034100                     MOVE 3 TO BROWSER-RESULT-IDX
034200                 END-IF
034300             ELSE
034400*                not Chrome -- try Safari.
034500                 MOVE ZEROES TO MATCH-COUNT
034600                 INSPECT UA-UPPER TALLYING MATCH-COUNT
034700                         FOR ALL 'SAFARI'
034800                 IF MATCH-COUNT > 0
034900                     MOVE 4 TO BROWSER-RESULT-IDX
035000                 ELSE
035100*                    not Safari -- try Opera, old or new engine.
035200                     MOVE ZEROES TO MATCH-COUNT
035300                     INSPECT UA-UPPER TALLYING MATCH-COUNT
035400                             FOR ALL 'OPERA'
035500                     IF MATCH-COUNT = 0
035600                         INSPECT UA-UPPER TALLYING MATCH-COUNT
035700                                 FOR ALL 'PRESTO'
035800                     END-IF
035900                     IF MATCH-COUNT > 0
036000                         MOVE 5 TO BROWSER-RESULT-IDX
036100                     ELSE
036200*                        not Opera -- try Yandex Browser.  This
036300*                        test also absorbs every YandexBot hit.
036400                         MOVE ZEROES TO MATCH-COUNT
036500                         INSPECT UA-UPPER TALLYING MATCH-COUNT
036600                                 FOR ALL 'YANDEX'
036700                         IF MATCH-COUNT > 0
036800                             MOVE 6 TO BROWSER-RESULT-IDX
036900                         ELSE
037000*                            not Yandex -- try BingBot.
037100                             MOVE ZEROES TO MATCH-COUNT
037200                             INSPECT UA-UPPER TALLYING
037300                                     MATCH-COUNT
037400                                     FOR ALL 'BINGBOT'
037500                             IF MATCH-COUNT > 0
037600                                 MOVE 7 TO BROWSER-RESULT-IDX
037700                             ELSE
037800*                                not BingBot -- try GoogleBot.
037900                                 MOVE ZEROES TO MATCH-COUNT
038000                                 INSPECT UA-UPPER TALLYING
038100                                         MATCH-COUNT
038200                                         FOR ALL 'GOOGLEBOT'
038300                                 IF MATCH-COUNT > 0
038400                                     MOVE 8 TO
038500                                         BROWSER-RESULT-IDX
038600                                 ELSE
038700*                                    not GoogleBot -- try
038800*                                    YandexBot; unreachable in
038900*                                    practice, see the banner
039000*                                    comment above this
039100*                                    paragraph and the
039200*                                    2013-03-22 change-log note.
039300                                     MOVE ZEROES TO
039400                                         MATCH-COUNT
039500                                     INSPECT UA-UPPER
039600                                         TALLYING MATCH-COUNT
039700                                         FOR ALL 'YANDEXBOT'
039800                                     IF MATCH-COUNT > 0
039900                                         MOVE 9 TO
040000                                             BROWSER-RESULT-IDX
040100                                     ELSE
040200                                         MOVE 10 TO
040300                                             BROWSER-RESULT-IDX
040400                                     END-IF
040500                                 END-IF
040600                             END-IF
040700                         END-IF
040800                     END-IF
040900                 END-IF
041000             END-IF
041100         END-IF
041200     END-IF.
041300*
041400* Subscript the table and hand the printable name back to the
041500* caller's PARSED-LOG-ENTRY.
041600*
041700     MOVE BROWSER-RESULT-ENTRY(BROWSER-RESULT-IDX) TO PLE-BROWSER.
041800 1100-EXIT.
041900     EXIT.
042000
042100*
042200* Operating system is decided the same way, first match wins,
042300* tried in this order:
042400*
042500*   1. Windows -- 'WINDOWS', or either of the raw platform
042600*                 tokens 'WIN32'/'WIN64' some older browsers
042700*                 still send instead of the word "Windows".
042800*   2. macOS   -- any of 'MAC', 'OS X', or 'DARWIN' (the Safari/
042900*                 WebKit engine token).  Replaces the older
043000*                 MACINTOSH/"MAC OS" pair, which a growing share
043100*                 of current UA strings do not carry.
043200*   3. Linux   -- 'LINUX', but only when 'ANDROID' is not also
043300*                 present (every Android build carries "Linux"
043400*                 in its kernel-version token, so the order here
043500*                 matters -- see the 2026 change-log note below).
043600*   4. Android -- 'ANDROID' on its own, or alongside 'LINUX'.
043700*   5. iOS     -- 'IPHONE', 'IPAD', or the generic 'IOS' token
043800*                 some mobile browsers send on its own.
043900*   6. anything else files as "Unknown".
044000*
044100* Same top-to-bottom, first-match-wins shape as the browser
044200* chain above; a hit on any one of a test's alternate tokens is
044300* enough, so each alternate is only checked when the one ahead
044400* of it came back empty (no sense tallying a keyword that is
044500* already known to be present).
044600*
044700 1200-CLASSIFY-OS.
044800     MOVE ZEROES TO MATCH-COUNT.
044900     INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'WINDOWS'.
045000     IF MATCH-COUNT = 0
045100         INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'WIN32'
045200     END-IF.
045300     IF MATCH-COUNT = 0
045400         INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'WIN64'
045500     END-IF.
045600     IF MATCH-COUNT > 0
045700         MOVE 1 TO OS-RESULT-IDX
045800     ELSE
045900*        not Windows -- try macOS (generic MAC, OS X, or the
046000*        Darwin kernel token).
046100         MOVE ZEROES TO MATCH-COUNT
046200         INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'MAC'
046300         IF MATCH-COUNT = 0
046400             INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'OS X'
046500         END-IF
046600         IF MATCH-COUNT = 0
046700             INSPECT UA-UPPER TALLYING MATCH-COUNT
046800                     FOR ALL 'DARWIN'
046900         END-IF
047000         IF MATCH-COUNT > 0
047100             MOVE 2 TO OS-RESULT-IDX
047200         ELSE
047300*            not macOS -- try Linux, watching for Android (an
047400*            Android UA string also carries the word "Linux" in
047500*            its kernel-version token, so Linux must be tested
047600*            with Android excluded or every Android hit would be
047700*            miscounted as Linux).
047800             MOVE ZEROES TO MATCH-COUNT
047900             INSPECT UA-UPPER TALLYING MATCH-COUNT FOR ALL 'LINUX'
048000             IF MATCH-COUNT > 0
048100                 MOVE ZEROES TO MATCH-COUNT
048200                 INSPECT UA-UPPER TALLYING MATCH-COUNT
048300                         FOR ALL 'ANDROID'
048400                 IF MATCH-COUNT > 0
048500                     MOVE 4 TO OS-RESULT-IDX
048600                 ELSE
048700                     MOVE 5 TO OS-RESULT-IDX
048800                 END-IF
048900             ELSE
049000*                not Linux -- try Android directly (some Android
049100*                UA strings drop the word "Linux" entirely).
049200                 MOVE ZEROES TO MATCH-COUNT
049300                 INSPECT UA-UPPER TALLYING MATCH-COUNT
049400                         FOR ALL 'ANDROID'
049500                 IF MATCH-COUNT > 0
049600                     MOVE 4 TO OS-RESULT-IDX
049700                 ELSE
049800*                    not Android -- try iOS (iPhone, iPad, or a
049900*                    bare IOS token).
050000                     MOVE ZEROES TO MATCH-COUNT
050100                     INSPECT UA-UPPER TALLYING MATCH-COUNT
050200                             FOR ALL 'IPHONE'
050300                     IF MATCH-COUNT = 0
050400                         INSPECT UA-UPPER TALLYING MATCH-COUNT
050500                                 FOR ALL 'IPAD'
050600                     END-IF
050700                     IF MATCH-COUNT = 0
050800                         INSPECT UA-UPPER TALLYING MATCH-COUNT
050900                                 FOR ALL 'IOS'
051000                     END-IF
051100                     IF MATCH-COUNT > 0
051200                         MOVE 3 TO OS-RESULT-IDX
051300                     ELSE
051400                         MOVE 6 TO OS-RESULT-IDX
051500                     END-IF
051600                 END-IF
051700             END-IF
051800         END-IF
051900     END-IF.
052000*
052100* Subscript the table and hand the printable name back to the
052200* caller's PARSED-LOG-ENTRY.
052300*
052400     MOVE OS-RESULT-ENTRY(OS-RESULT-IDX) TO PLE-OS.
052500 1200-EXIT.
052600     EXIT.
