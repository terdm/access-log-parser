000100*****************************************************************
000200* ZWLAHDL  --  zWLA common diagnostic resources.                *
000300*                                                               *
000400* Shared message work area for the one fatal condition this job *
000500* recognizes -- an access-log line that comes in over the       *
000600* 1024-byte limit this job was built to handle.  This copy is    *
000700* laid out the way this shop lays out any shared message/error   *
000800* resource that more than one program might need to fill in or   *
000900* DISPLAY: one 01 per message, FILLER between the moving parts   *
001000* so the fixed text cannot drift, and the group pulled out to    *
001100* its own copybook so a second zWLA program sharing this abend   *
001200* path does not have to redefine the layout to use it.          *
001300*                                                               *
001400* Date       UserID   Description                               *
001500* ---------- -------- ----------------------------------------- *
001600* 1988-11-09 CLO      Original copy.                             *
001700* 1996-02-27 RJF      Widened FATAL-LINE-NUMBER to 9(09) -- a     *
001800*                     carrier access log ran past 99,999 lines   *
001900*                     and the old PIC 9(05) truncated the count  *
002000*                     in the abend message (ticket WLA-0114).    *
002100* 2026-08-09 SMT      Wired RUN-DATE-TIME into 9800-FATAL-LINE-  *
002200*                     TOO-LONG -- the run date/time had sat in   *
002300*                     this copybook unused since it went in,     *
002400*                     and an audit asked why an abend message    *
002500*                     with no timestamp on it was being relied   *
002600*                     on to say which run it came from.  Widened *
002700*                     RUN-TIME to 9(08) to hold the full ACCEPT   *
002800*                     FROM TIME register instead of truncating   *
002900*                     it to HHMMSS (ticket WLA-0404).             *
003000*****************************************************************
003100 01  FATAL-LINE-TOO-LONG-MSG.
003200     02  FILLER                 PIC  X(18)
003300                                VALUE 'ZWLA001 FATAL -- '.
003400     02  FATAL-LINE-NUMBER      PIC  ZZZZZZZZ9.
003500     02  FILLER                 PIC  X(19)
003600                                VALUE ' EXCEEDS 1024 BYTES'.
003700     02  FILLER                 PIC  X(01) VALUE '('.
003800     02  FATAL-LINE-LENGTH      PIC  ZZZZZ9.
003900     02  FILLER                 PIC  X(08) VALUE ' BYTES).'.
004000     02  FILLER                 PIC  X(16) VALUE SPACES.
004100
004200* RUN-DATE-TIME is carried here, alongside the abend message,
004300* as the run-date/run-time stamp 9800-FATAL-LINE-TOO-LONG
004400* ACCEPTs into and DISPLAYs under the abend message itself, so
004500* whoever is watching SYSOUT (or reading STATRPT after the fact)
004600* can tell which run a given abend came from without having to
004700* cross-check the job log.  RUN-TIME is carried the full eight
004800* digits ACCEPT ... FROM TIME returns (HHMMSSth) rather than
004900* truncated to HHMMSS -- a numeric ACCEPT into a shorter PIC
005000* drops high-order digits, not low-order ones, and that would
005100* silently corrupt the hour instead of just dropping hundredths.
005200 01  RUN-DATE-TIME.
005300     02  RUN-DATE               PIC  9(08) VALUE ZEROES.
005400     02  RUN-TIME               PIC  9(08) VALUE ZEROES.
005500     02  FILLER                 PIC  X(04) VALUE SPACES.
