000100*****************************************************************
000200* ZWLASTC  --  zWLA Statistics Copy.                            *
000300*                                                               *
000400* End-of-job STATISTICS-REPORT accumulator, including the two   *
000500* tables (EXISTING-PAGES, OS-FREQUENCY) built up one entry at a  *
000600* time in ZWLA001 paragraphs 4100 and 4200.  COPYd into ZWLA001  *
000700* WORKING-STORAGE only -- this copy never crosses a CALL.        *
000800*                                                               *
000900* Date       UserID   Description                               *
001000* ---------- -------- ----------------------------------------- *
001100* 1988-11-02 CLO      Original copy.                             *
001200* 1991-04-09 CLO      Added STAT-MIN-TIMESTAMP-NUM and           *
001300*                     STAT-MAX-TIMESTAMP-NUM REDEFINES so the    *
001400*                     compare in 4000 does not have to test      *
001500*                     date and time separately.                  *
001600* 1998-10-21 DKT      Y2K -- confirmed STAT-xxx-DATE already      *
001700*                     carries a 4-digit century (CCYYMMDD); no   *
001800*                     windowing logic required in this copy.     *
001900*****************************************************************
002000 01  STATISTICS-REPORT.
002100     02  STAT-TOTAL-LINES       PIC  9(09) COMP VALUE ZEROES.
002200     02  STAT-MIN-LINE-LEN      PIC  9(05) COMP VALUE ZEROES.
002300     02  STAT-MAX-LINE-LEN      PIC  9(05) COMP VALUE ZEROES.
002400     02  STAT-ENTRY-COUNT       PIC  9(09) COMP VALUE ZEROES.
002500     02  STAT-TOTAL-TRAFFIC     PIC  9(15) COMP VALUE ZEROES.
002600     02  STAT-MIN-TIMESTAMP-GRP.
002700         03  STAT-MIN-DATE      PIC  9(08) VALUE ZEROES.
002800         03  STAT-MIN-TIME      PIC  9(06) VALUE ZEROES.
002900     02  STAT-MIN-TIMESTAMP-NUM REDEFINES STAT-MIN-TIMESTAMP-GRP
003000                                PIC  9(14).
003100     02  STAT-MAX-TIMESTAMP-GRP.
003200         03  STAT-MAX-DATE      PIC  9(08) VALUE ZEROES.
003300         03  STAT-MAX-TIME      PIC  9(06) VALUE ZEROES.
003400     02  STAT-MAX-TIMESTAMP-NUM REDEFINES STAT-MAX-TIMESTAMP-GRP
003500                                PIC  9(14).
003600     02  STAT-TIMESTAMP-SET     PIC  X(01) VALUE 'N'.
003700         88  STAT-TIMESTAMP-IS-SET       VALUE 'Y'.
003800     02  STAT-TRAFFIC-RATE      PIC  9(13)V9(02) COMP-3
003900                                VALUE ZEROES.
004000     02  STAT-PAGE-COUNT        PIC  9(03) COMP VALUE ZEROES.
004100     02  EXISTING-PAGES OCCURS 500 TIMES
004200                        INDEXED BY PG-IDX
004300                                PIC  X(200) VALUE SPACES.
004400     02  STAT-OS-COUNT          PIC  9(02) COMP VALUE ZEROES.
004500     02  OS-FREQUENCY OCCURS 10 TIMES
004600                       INDEXED BY OS-IDX.
004700         03  OS-NAME            PIC  X(10) VALUE SPACES.
004800         03  OS-COUNT           PIC  9(09) COMP VALUE ZEROES.
004900         03  OS-PROPORTION      PIC  9(01)V9(04) COMP-3
005000                                VALUE ZEROES.
005100     02  FILLER                 PIC  X(20) VALUE SPACES.
